000100******************************************************************
000200* FECHA       : 04/03/1987                                       *
000300* PROGRAMADOR : W. HASKINS                                       *
000400* APLICACION  : REGISTRO CIENTIFICO DE INGRESOS (RGIN)           *
000500* PROGRAMA    : RGERDF1                                          *
000600* TIPO        : COPY (LAYOUT DE ARCHIVO Y TABLA)                 *
000700* DESCRIPCION : LAYOUT DEL ARCHIVO DE DEFINICIONES DE ERROR      *
000800*             : (EDFFILE) Y DE LA TABLA EN MEMORIA QUE SE CARGA  *
000900*             : A PARTIR DE EL AL INICIO DE LA CORRIDA.          *
001000* ARCHIVOS    : EDFFILE (LINE SEQUENTIAL, DELIMITADO, ENCABEZADO)*
001100* ACCION (ES) : COPY                                             *
001200* INSTALADO   : 04/03/1987                                       *
001300* BPM/RATIONAL: 100115                                           *
001400******************************************************************
001500*------------------------------------------------------------*
001600*                 CHANGE LOG - RGERDF1                       *
001700*------------------------------------------------------------*
001800* 870304 WH  100115  ORIGINAL LAYOUT                          *
001900* 880615 DJR 100341  WIDENED MESSAGE-TEMPLATE TO 120 BYTES     *
002000* 930511 EPR 100702  ERROR-CLASS WIDTH CONFIRMED AT 7 (WARNING)*
002100* 990108 DJR 101202  Y2K SWEEP - NO DATE FIELDS, NO CHANGE     *
002110* 060119 JLM 101463  NOTA: ASCENDING KEY ABAJO NUNCA SE USO CON  *
002120*                     SEARCH ALL - CIERRES2 CARGA LA TABLA EN    *
002130*                     ORDEN DE LLEGADA DE EDFFILE Y LA BUSCA     *
002140*                     LINEAL (212-BUSCA-CODIGO-ERROR); SE DEJA   *
002150*                     LA CLAUSULA COMO DOCUMENTACION DEL ORDEN   *
002160*                     ESPERADO DE EDFFILE, NO COMO MECANISMO DE  *
002170*                     BUSQUEDA (REQ 06-0034)                     *
002200*------------------------------------------------------------*
002300******************************************************************
002400*      RENGLON CRUDO LEIDO DE EDFFILE (ANTES DE DESGLOSAR)        *
002500******************************************************************
002600 01  RGE1-ERROR-DEF-LINE.
002700     02  RGE1-LINE-TEXT             PIC X(140).
002800     02  FILLER                     PIC X(08) VALUE SPACES.
002900******************************************************************
003000*    RENGLON DESGLOSADO (DESPUES DE UNSTRING POR COMAS)           *
003100******************************************************************
003200 01  RGE1-ERROR-DEF-REC.
003300     02  RGE1-ERROR-CODE            PIC 9(04).
003400     02  RGE1-ERROR-CLASS           PIC X(07).
003500         88  RGE1-IS-WARNING               VALUE 'Warning'.
003600     02  RGE1-MESSAGE-TEMPLATE      PIC X(120).
003700     02  FILLER                     PIC X(09) VALUE SPACES.
003800 01  RGE1-ERROR-DEF-R REDEFINES RGE1-ERROR-DEF-REC.
003900     02  RGE1-CODE-ALPHA            PIC X(04).
004000     02  FILLER                     PIC X(136).
004100******************************************************************
004200*         TABLA DE DEFINICIONES DE ERROR (EN MEMORIA)             *
004300******************************************************************
004400*  CARGADA UNA SOLA VEZ AL INICIO DE LA CORRIDA POR 100-CARGA-    *
004500*  TABLA-ERRORES.  UN CODIGO DE ERROR QUE NO APARECE AQUI ES UN   *
004600*  ERROR FATAL DE PROCESO - EL ARCHIVO MANEJADOR FUE GENERADO     *
004700*  CON UNA TABLA DE DEFINICIONES DISTINTA A LA QUE USA CIERRES2.  *
004800******************************************************************
004810*  060119 JLM - ASCENDING KEY ABAJO: SOLO DOCUMENTA EL ORDEN DE   *
004820*  EDFFILE, 212-BUSCA-CODIGO-ERROR EN CIERRES2 BUSCA LINEAL, NO   *
004830*  HAY SEARCH ALL CONTRA ESTA TABLA (VER CHANGE LOG)              *
004840******************************************************************
004900 77  RGE1-ERROR-MAX              PIC 9(04) COMP VALUE 9999.
005000 77  RGE1-ERROR-COUNT            PIC 9(04) COMP VALUE ZERO.
005100 01  RGE1-ERROR-TABLE.
005200     02  RGE1-ERROR-ENTRY OCCURS 1 TO 9999 TIMES
005300                         DEPENDING ON RGE1-ERROR-COUNT
005400                         ASCENDING KEY RGE1-TBL-CODE
005500                         INDEXED BY IDX-RGE1.
005600         03  RGE1-TBL-CODE          PIC 9(04).
005700         03  RGE1-TBL-CLASS         PIC X(07).
005800         03  RGE1-TBL-TEMPLATE      PIC X(120).
005850         03  FILLER                 PIC X(01).
005900 01  RGE1-SWITCHES.
005950     02  RGE1-FOUND-SWITCH          PIC 9(01) VALUE ZERO.
006000         88  RGE1-FOUND                      VALUE 1.
006100         88  RGE1-NOT-FOUND                   VALUE 0.
006150     02  FILLER                     PIC X(01).
