000100******************************************************************
000200* FECHA       : 04/03/1987                                       *
000300* PROGRAMADOR : W. HASKINS                                       *
000400* APLICACION  : REGISTRO CIENTIFICO DE INGRESOS (RGIN)           *
000500* PROGRAMA    : RGWRK01                                          *
000600* TIPO        : COPY (WORKING-STORAGE COMUN)                     *
000700* DESCRIPCION : BLOQUE COMUN DE TRABAJO COMPARTIDO POR LOS       *
000800*             : PROGRAMAS DE REGISTRO Y ESTADISTICA DEL LOTE DE  *
000900*             : INGRESO.  CONTIENE EL AREA DE FILE STATUS        *
001000*             : EXTENDIDO, LAS VARIABLES DE LA RUTINA DEBD1R00,  *
001100*             : LA TABLA DE CONTRIBUYENTES CONOCIDOS Y LA TABLA  *
001200*             : DE ESTADO POR AGENCIA.                           *
001300* ARCHIVOS    : N/A - SOLO WORKING-STORAGE                       *
001400* ACCION (ES) : COPY                                             *
001500* INSTALADO   : 04/03/1987                                       *
001600* BPM/RATIONAL: 100114                                           *
001700******************************************************************
001800*------------------------------------------------------------*
001900*                 CHANGE LOG - RGWRK01                       *
002000*------------------------------------------------------------*
002100* 870304 WH  100114  ORIGINAL LAYOUT FOR CIERRES2/CUADRRG1    *
002200* 870920 WH  100201  ADDED FSE GROUPS FOR NEW EMAIL RPT FILES *
002300* 880615 DJR 100340  CONTRIBUTOR TABLE ADDED PER REQ 88-0212  *
002400* 890130 DJR 100409  AGENCY STATUS TABLE, CANON. WORK FIELDS  *
002500* 910722 EPR 100588  BUMPED WKS-AGENCY-MAX TO 200 ENTRIES     *
002600* 930511 EPR 100701  ADDED WKS-DUP-VERSION-CODE 88-LEVEL      *
002700* 960204 DJR 100955  FSE BLOCK FOR CONTADDR FILE              *
002800* 981130 DJR 101200  Y2K - WKS-CENTURY PIVOT ADDED TO DATES   *
002900* 990108 DJR 101201  Y2K - VERIFIED ALL DATE FIELDS CCYYMMDD  *
003000* 020714 JLM 101355  AGENCY NAME WIDTH CONFIRMED VS RGIN1C02  *
003100* 051003 JLM 101420  ADDED WKS-RUN-NUMBER/WKS-WORK-DIR FIELDS *
003200*------------------------------------------------------------*
003300******************************************************************
003400*          RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS           *
003500******************************************************************
003600 01  WKS-FS-STATUS.
003700     02  WKS-STATUS.
003800*        ARCHIVO DE DEFINICIONES DE ERROR
003900         04  FS-EDFFILE             PIC 9(02) VALUE ZEROES.
004000         04  FSE-EDFFILE.
004100             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
004200             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
004300             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
004400*        ARCHIVO DE RESULTADOS DE INGRESO (MANEJADOR)
004500         04  FS-INFILE              PIC 9(02) VALUE ZEROES.
004600         04  FSE-INFILE.
004700             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
004800             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
004900             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
005000*        REPORTE DE OPERADOR (CSV)
005100         04  FS-OPRPT               PIC 9(02) VALUE ZEROES.
005200         04  FSE-OPRPT.
005300             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
005400             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
005500             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
005600*        REPORTE DE CORRIDA (TEXTO)
005700         04  FS-RUNRPT              PIC 9(02) VALUE ZEROES.
005800         04  FSE-RUNRPT.
005900             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
006000             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
006100             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
006200*        REPORTE DE CORREO (FIN DE LOTE)
006300         04  FS-EMLRPT              PIC 9(02) VALUE ZEROES.
006400         04  FSE-EMLRPT.
006500             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
006600             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
006700             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
006800*        DIRECCIONES DE CONTRIBUYENTE (OPCIONAL)
006900         04  FS-CONTADDR            PIC 9(02) VALUE ZEROES.
007000         04  FSE-CONTADDR.
007100             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
007200             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
007300             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
007400*        VARIABLES RUTINA DE FSE (DEBD1R00)
007500         04  PROGRAMA               PIC X(08) VALUE SPACES.
007600         04  ARCHIVO                PIC X(08) VALUE SPACES.
007700         04  ACCION                 PIC X(10) VALUE SPACES.
007800         04  LLAVE                  PIC X(32) VALUE SPACES.
007850     02  FILLER                     PIC X(04) VALUE SPACES.
007900******************************************************************
008000*         TABLA DE CONTRIBUYENTES CONOCIDOS (EN MEMORIA)          *
008100******************************************************************
008200*  LA PRIMERA ORTOGRAFIA REGISTRADA DE CADA CONTRIBUYENTE ES LA   *
008300*  OFICIAL.  LA CLAVE CRUDA (RAW KEY) SE FORMA EN MINUSCULAS SIN  *
008400*  GUIONES; UNA AGENCIA SIN COINCIDENCIA SE PLIEGA A UNKNOWN.     *
008500******************************************************************
008600 77  WKS-AGENCY-MAX             PIC 9(03) COMP VALUE 200.
008700 77  WKS-AGENCY-COUNT           PIC 9(03) COMP VALUE ZERO.
008800 01  WKS-AGENCY-TABLE.
008900     02  WKS-AGENCY-ENTRY OCCURS 1 TO 200 TIMES
009000                          DEPENDING ON WKS-AGENCY-COUNT
009100                          INDEXED BY IDX-AGENCY.
009200         03  WKS-AGY-RAW-KEY        PIC X(20).
009300         03  WKS-AGY-OFFICIAL       PIC X(20).
009400         03  WKS-AGY-EMAIL          PIC X(60).
009500         03  WKS-AGY-HAS-EMAIL      PIC 9(01) VALUE ZERO.
009600             88  AGY-HAS-EMAIL              VALUE 1.
009650         03  FILLER                 PIC X(01).
009700******************************************************************
009800*       TABLA DE ESTADO POR AGENCIA/ARCHIVO (EN MEMORIA)          *
009900******************************************************************
010000*  USADA POR EL REGISTRADOR (RGIN1C02) PARA EL REPORTE DE CORRIDA *
010100*  Y POR EL AGREGADOR (RGIN1R01) PARA LAS ESTADISTICAS DE LOTE.   *
010200******************************************************************
010300 77  WKS-FILE-STAT-MAX          PIC 9(05) COMP VALUE 32000.
010400 77  WKS-FILE-STAT-COUNT        PIC 9(05) COMP VALUE ZERO.
010500 01  WKS-FILE-STAT-TABLE.
010600     02  WKS-FILE-STAT-ENTRY OCCURS 1 TO 32000 TIMES
010700                              DEPENDING ON WKS-FILE-STAT-COUNT
010800                              INDEXED BY IDX-FILE-STAT.
010900         03  WKS-FS-AGENCY          PIC X(20).
011000         03  WKS-FS-OFFICIAL        PIC X(20).
011100         03  WKS-FS-PATH             PIC X(120).
011200         03  WKS-FS-STATUS-CODE      PIC X(01).
011300         03  WKS-FS-CATEGORY         PIC X(07).
011400             88  WKS-FS-IS-PASSED            VALUE 'PASSED'.
011500             88  WKS-FS-IS-FIXED             VALUE 'FIXED'.
011600             88  WKS-FS-IS-FAILING           VALUE 'FAILING'.
011650         03  FILLER                  PIC X(01).
011700******************************************************************
011800*            CAMPOS DE TRABAJO COMUNES DE CANONIZACION            *
011900******************************************************************
012000 01  WKS-CANON-WORK.
012100     02  WKS-CANON-RAW              PIC X(20) VALUE SPACES.
012200     02  WKS-CANON-OFFICIAL          PIC X(20) VALUE SPACES.
012300     02  WKS-CANON-FOUND             PIC 9(01) VALUE ZERO.
012400         88  CANON-FOUND                     VALUE 1.
012500     02  WKS-CANON-I                 PIC 9(03) COMP VALUE ZERO.
012550     02  FILLER                      PIC X(02) VALUE SPACES.
012600******************************************************************
012700*                 PARAMETROS DE LA CORRIDA (SYSIN)                *
012800******************************************************************
012900 01  WKS-RUN-PARMS.
013000     02  WKS-RUN-NUMBER              PIC 9(03) VALUE ZERO.
013100     02  WKS-RUN-DATE                PIC 9(08) VALUE ZERO.
013200     02  WKS-RUN-DATE-R REDEFINES WKS-RUN-DATE.
013300         04  WKS-RUN-CENTURY         PIC 9(02).
013400         04  WKS-RUN-YY              PIC 9(02).
013500         04  WKS-RUN-MM              PIC 9(02).
013600         04  WKS-RUN-DD              PIC 9(02).
013700     02  WKS-CENTURY-PIVOT           PIC 9(02) VALUE 19.
013800     02  FILLER                      PIC X(07) VALUE SPACES.
013900******************************************************************
014000*                 ERROR CODE DE VERSION DUPLICADA                 *
014100******************************************************************
014200 01  WKS-SPECIAL-CODES.
014300     02  WKS-DUP-VERSION-CODE        PIC 9(04) VALUE 0209.
014400         88  WKS-DUP-VERSION                 VALUE 0209.
014500     02  FILLER                      PIC X(10) VALUE SPACES.
