000100******************************************************************
000200* FECHA       : 04/03/1987                                       *
000300* PROGRAMADOR : W. HASKINS                                       *
000400* APLICACION  : REGISTRO CIENTIFICO DE INGRESOS (RGIN)           *
000500* PROGRAMA    : RGEML01                                          *
000600* TIPO        : COPY (LAYOUT DE ARCHIVO Y ORDENAMIENTO)          *
000700* DESCRIPCION : LAYOUT DEL REPORTE DE CORREO (EMLRPT), DEL       *
000800*             : ARCHIVO DE DIRECCIONES DE CONTRIBUYENTE          *
000900*             : (CONTADDR) Y DEL RENGLON DE TRABAJO DEL SORTWK   *
001000*             : USADO PARA ORDENAR LAS AGENCIAS DEL REPORTE DE   *
001100*             : FIN DE CORRIDA.                                  *
001200* ARCHIVOS    : EMLRPT (LINE SEQUENTIAL, TEXTO, UNA SOLA VEZ)    *
001300*             : CONTADDR (LINE SEQUENTIAL, OPCIONAL)             *
001400* ACCION (ES) : COPY                                             *
001500* INSTALADO   : 04/03/1987                                       *
001600* BPM/RATIONAL: 100119                                           *
001700******************************************************************
001800*------------------------------------------------------------*
001900*                 CHANGE LOG - RGEML01                       *
002000*------------------------------------------------------------*
002100* 870304 WH  100119  ORIGINAL LAYOUT, NO CONTADDR YET          *
002200* 880615 DJR 100345  CONTRIBUTOR-ADDRESS RECORD ADDED          *
002300* 890130 DJR 100411  AGENCY HEADER-WITH-EMAIL VARIANT          *
002400* 910722 EPR 100590  SUMMARY-OF-FAILURES/FIXES LINE AREAS      *
002500* 990108 DJR 101206  Y2K SWEEP - NO DATE FIELDS, NO CHANGE     *
002600*------------------------------------------------------------*
002700******************************************************************
002800*                RENGLON CRUDO DE SALIDA (EMLRPT)                 *
002900******************************************************************
003000 01  RGM1-EMAIL-LINE.
003100     02  RGM1-LINE-TEXT             PIC X(140).
003200     02  FILLER                     PIC X(08) VALUE SPACES.
003300******************************************************************
003400*         RENGLON DE ENCABEZADO DE AGENCIA (CON O SIN EMAIL)      *
003500******************************************************************
003600 01  RGM1-AGENCY-HEADER.
003700     02  RGM1-AH-NAME               PIC X(20).
003800     02  RGM1-AH-EMAIL-TAG          PIC X(08) VALUE SPACES.
003900     02  RGM1-AH-EMAIL              PIC X(60) VALUE SPACES.
004000     02  RGM1-AH-EMAIL-CLOSE        PIC X(01) VALUE SPACES.
004100     02  FILLER                     PIC X(51) VALUE SPACES.
004200******************************************************************
004300*                  RENGLONES DE CONTEO (4 POR AGENCIA)            *
004400******************************************************************
004500 01  RGM1-COUNT-LINE.
004600     02  RGM1-CL-LABEL              PIC X(38).
004700     02  RGM1-CL-COUNT              PIC X(05).
004800     02  FILLER                     PIC X(97) VALUE SPACES.
004900 01  RGM1-COUNT-LABELS.
005000     02  RGM1-LBL-TOTAL    PIC X(38)
005100                 VALUE 'Total files received: '.
005200     02  RGM1-LBL-PASSED   PIC X(38)
005300                 VALUE 'Number of passed files: '.
005400     02  RGM1-LBL-REPAIRED PIC X(38)
005500                 VALUE 'Number of manually repaired files: '.
005600     02  RGM1-LBL-FAILED   PIC X(38)
005700                 VALUE 'Number of failed files: '.
005750     02  FILLER                     PIC X(04) VALUE SPACES.
005800******************************************************************
005900*          RENGLONES DE SECCION DE RESUMEN (FAILURES/FIXES)       *
006000******************************************************************
006100 01  RGM1-SUMMARY-TITLE-LINE.
006110     02  RGM1-STL-TEXT              PIC X(132).
006120     02  FILLER                     PIC X(08) VALUE SPACES.
006200 01  RGM1-SUMMARY-TITLES.
006300     02  RGM1-TITLE-FAILURES PIC X(21)
006400                 VALUE 'Summary of Failures:'.
006500     02  RGM1-TITLE-FIXES    PIC X(17)
006600                 VALUE 'Summary of Fixes:'.
006650     02  FILLER                     PIC X(02) VALUE SPACES.
006700 01  RGM1-MESSAGE-LINE.
006710     02  RGM1-ML-TEXT               PIC X(132).
006720     02  FILLER                     PIC X(08) VALUE SPACES.
006800 01  RGM1-FILENAME-LINE.
006810     02  RGM1-FL-TEXT               PIC X(132).
006820     02  FILLER                     PIC X(08) VALUE SPACES.
006900 01  RGM1-BLANK-LINE                VALUE SPACES.
006910     02  RGM1-BL-TEXT               PIC X(132).
006920     02  FILLER                     PIC X(08).
007000******************************************************************
007100*             RENGLON DE DIRECCION DE CONTRIBUYENTE (CONTADDR)    *
007200******************************************************************
007300 01  RGM1-CONTRIBUTOR-LINE.
007400     02  RGM1-CT-LINE-TEXT          PIC X(82).
007500     02  FILLER                     PIC X(08) VALUE SPACES.
007600 01  RGM1-CONTRIBUTOR-REC.
007700     02  RGM1-CT-AGENCY             PIC X(20).
007800     02  RGM1-CT-EMAIL              PIC X(60).
007900     02  FILLER                     PIC X(02) VALUE SPACES.
008000******************************************************************
008100*  RENGLON DE TRABAJO DEL SORT (ORDEN AGENCIA, UNKNOWN AL FINAL)  *
008200******************************************************************
008300 01  RGM1-SORT-REC.
008400     02  RGM1-SK-UNKNOWN-FLAG       PIC X(01).
008500         88  RGM1-SK-IS-UNKNOWN             VALUE '9'.
008600         88  RGM1-SK-IS-KNOWN               VALUE '0'.
008700     02  RGM1-SK-AGENCY             PIC X(20).
008800     02  RGM1-SK-EMAIL              PIC X(60).
008900     02  RGM1-SK-TOTAL              PIC 9(05) COMP.
009000     02  RGM1-SK-PASSED             PIC 9(05) COMP.
009100     02  RGM1-SK-REPAIRED           PIC 9(05) COMP.
009200     02  RGM1-SK-FAILED             PIC 9(05) COMP.
009250     02  FILLER                     PIC X(04).
