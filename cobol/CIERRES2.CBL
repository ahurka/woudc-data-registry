000100******************************************************************
000200* FECHA       : 04/03/1987                                       *
000300* PROGRAMADOR : W. HASKINS                                       *
000400* APLICACION  : REGISTRO CIENTIFICO DE INGRESOS (RGIN)           *
000500* PROGRAMA    : RGIN1C02                                         *
000600* TIPO        : PROGRAMA PRINCIPAL (REGISTRADOR DE LOTE)         *
000700* DESCRIPCION : LEE EL ARCHIVO MANEJADOR (INFILE) PRODUCIDO POR  *
000800*             : EL VALIDADOR DE INGRESOS, CARGA LA TABLA DE       *
000900*             : DEFINICIONES DE ERROR, ACUMULA LOS HALLAZGOS DE   *
001000*             : CADA ARCHIVO DE INGRESO, DECIDE PASS/FAIL, ESCRIBE*
001100*             : EL DETALLE AL REPORTE DE OPERADOR (OPRPT) Y       *
001200*             : REESCRIBE EL REPORTE DE CORRIDA (RUNRPT) CADA VEZ *
001300*             : QUE SE CIERRA UN ARCHIVO.                         *
001400* ARCHIVOS    : EDFFILE (ENTRADA), INFILE (ENTRADA), OPRPT        *
001500*             : (SALIDA), RUNRPT (SALIDA), SORTWK (TRABAJO)       *
001600* ACCION (ES) : EJECUTAR UNA VEZ POR CORRIDA DE REGISTRO          *
001700* INSTALADO   : 04/03/1987                                        *
001800* BPM/RATIONAL: 200210                                            *
001900******************************************************************
002000*------------------------------------------------------------*
002100*                 CHANGE LOG - RGIN1C02                      *
002200*------------------------------------------------------------*
002300* 870304 WH  200210  ORIGINAL - UN SOLO ARCHIVO, SIN REPORTE *
002400*                     DE CORRIDA TODAVIA                      *
002500* 870920 WH  200233  REGISTRADOR DE MENSAJES (ADD_MESSAGE)    *
002600*                     Y PLANTILLAS DE ERROR AGREGADOS          *
002700* 880615 DJR 200301  REPORTE DE CORRIDA (RUNRPT) AGREGADO,    *
002800*                     REQ 88-0212 - RESUMEN POR AGENCIA        *
002900* 890130 DJR 200344  AGENCIAS ORDENADAS CON UNKNOWN AL FINAL  *
003000*                     VIA SORT DE TRABAJO (SORTWK)             *
003100* 910722 EPR 200590  SUSTITUCION DE VALORES EN LA PLANTILLA   *
003200*                     DE MENSAJE (REQ 91-0144)                 *
003300* 930511 EPR 200703  EXENCION DE "VERSION DUPLICADA" (COD     *
003400*                     0209) PARA NO MARCAR EL ARCHIVO FALLIDO *
003500* 960204 DJR 200956  COMAS DENTRO DEL MENSAJE SE ESCAPAN      *
003600*                     COMO \, AL ESCRIBIR EL CSV DE OPERADOR   *
003700* 981130 DJR 201200  Y2K - WKS-CENTURY-PIVOT EN ACEPTA-        *
003800*                     PARAMETROS, SIN CAMBIO DE LOGICA         *
003900* 990108 DJR 201201  Y2K - VERIFICADO, CCYYMMDD EN TODOS LOS   *
004000*                     CAMPOS DE FECHA DE ESTE PROGRAMA          *
004100* 020714 JLM 201355  NOMBRE DE ARCHIVO DERIVADO DE LA RUTA DE *
004200*                     ENTRADA (REQ 02-0077), SE USA EN OPRPT   *
004300* 051003 JLM 201420  NUMERO DE CORRIDA Y FECHA ACEPTADOS POR   *
004400*                     PARAMETRO, SE MUESTRAN EN ESTADISTICAS   *
004410* 060118 JLM 201461  SE QUITA DE AQUI LA EXENCION DEL COD 0209 *
004420*                     (REQ 93-0511) - ESA EXENCION ES SOLO DEL *
004430*                     CLASIFICADOR DE FIN DE CORRIDA (RGIN1R01,*
004440*                     340-CLASIFICA-RENGLON) Y NUNCA DEBIO      *
004450*                     APAGAR WKS-CF-SEVERE AQUI; LA GRAVEDAD    *
004460*                     POR ARCHIVO SE DECIDE SOLO POR LA CLASE   *
004470*                     DEL ERROR (REQ 06-0033)                   *
004480* 060119 JLM 201462  ERROR-CODE Y LINE-NUMBER DEL CSV DE OPRPT  *
004490*                     YA NO SALEN CON CEROS A LA IZQUIERDA      *
004495*                     (REQ 06-0034) - VER 238-ACHICA-COD-ERROR  *
004496*                     Y 217-ACHICA-NUM-LINEA                    *
004497* 060212 JLM 201463  INF-FD-TEXT ERA DE 282, SOLO ALCANZABA     *
004498*                     PARA 290 BYTES DE RENGLON FISICO Y LA      *
004499*                     VISTA H DE RGINF01 NECESITA 391 - SE       *
004500*                     AMPLIA A 383 (REQ 06-0041), VER RGINF01    *
004501*------------------------------------------------------------*
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID. CIERRES2.
004800 AUTHOR. W. HASKINS.
004900 INSTALLATION. REGISTRO CIENTIFICO DE INGRESOS.
005000 DATE-WRITTEN. 04/03/1987.
005100 DATE-COMPILED.
005200 SECURITY. CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-370.
005600 OBJECT-COMPUTER. IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS NUM-DIGITOS IS '0' THRU '9'
006000     UPSI-0 ON STATUS IS UPSI-0-ON
006100     UPSI-0 OFF STATUS IS UPSI-0-OFF.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT EDFFILE
006500         ASSIGN TO EDFFILE
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FS-EDFFILE, FSE-EDFFILE.
006800     SELECT INFILE
006900         ASSIGN TO INFILE
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS FS-INFILE, FSE-INFILE.
007200     SELECT OPRPT
007300         ASSIGN TO OPRPT
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FS-OPRPT, FSE-OPRPT.
007600     SELECT RUNRPT
007700         ASSIGN TO RUNRPT
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS FS-RUNRPT, FSE-RUNRPT.
008000     SELECT SORTWK
008100         ASSIGN TO SORTWK1.
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  EDFFILE
008500     RECORDING MODE IS F.
008600 01  EDF-FD-RECORD.
008700     02  EDF-FD-TEXT                PIC X(140).
008800     02  FILLER                     PIC X(08).
008900 FD  INFILE
009000     RECORDING MODE IS F.
009100 01  INF-FD-RECORD.
009110     02  INF-FD-TEXT                PIC X(383).
009120     02  FILLER                     PIC X(08).
009200 FD  OPRPT
009300     RECORDING MODE IS F.
009400 01  OPR-FD-RECORD.
009410     02  OPR-FD-TEXT                PIC X(632).
009420     02  FILLER                     PIC X(08).
009500 FD  RUNRPT
009600     RECORDING MODE IS F.
009700 01  RUN-FD-RECORD.
009710     02  RUN-FD-TEXT                PIC X(118).
009720     02  FILLER                     PIC X(08).
009800 SD  SORTWK.
009900 01  SRT-WORK-REC.
010000     02  SRT-UNKNOWN-FLAG           PIC X(01).
010100     02  SRT-AGENCY                 PIC X(20).
010200     02  SRT-SEQUENCE               PIC 9(05) COMP.
010300     02  SRT-STATUS                 PIC X(01).
010400     02  SRT-PATH                   PIC X(120).
010450     02  FILLER                     PIC X(03).
010500 WORKING-STORAGE SECTION.
010600     COPY RGWRK01.
010700     COPY RGERDF1.
010800     COPY RGINF01.
010900     COPY RGOPR01.
011000     COPY RGRUN01.
011100******************************************************************
011200*              SWITCHES DE FIN DE ARCHIVO Y DE LOTE                *
011300******************************************************************
011400 01  WKS-SWITCHES.
011500     02  WKS-EOF-EDFFILE            PIC 9(01) VALUE ZERO.
011600         88  EOF-EDFFILE                   VALUE 1.
011700     02  WKS-EOF-INFILE             PIC 9(01) VALUE ZERO.
011800         88  EOF-INFILE                     VALUE 1.
011900     02  WKS-EOF-SORTWK             PIC 9(01) VALUE ZERO.
012000         88  EOF-SORTWK                      VALUE 1.
012100     02  WKS-CF-SEVERE              PIC 9(01) VALUE ZERO.
012200     02  WKS-I                      PIC 9(05) COMP VALUE ZERO.
012300     02  WKS-SUB-INDEX              PIC 9(01) COMP VALUE ZERO.
012400     02  WKS-SUB-INDEX-D            PIC 9(01) VALUE ZERO.
012500     02  WKS-SLASH-POS              PIC 9(03) COMP VALUE ZERO.
012510     02  WKS-J                      PIC 9(02) COMP VALUE ZERO.
012520     02  WKS-DIGIT-POS              PIC 9(02) COMP VALUE ZERO.
012550     02  FILLER                     PIC X(01) VALUE SPACE.
012600******************************************************************
012700*            DATOS ACUMULADOS DEL ARCHIVO DE INGRESO ACTUAL        *
012800******************************************************************
012900 01  WKS-CURRENT-FILE.
013000     02  WKS-CF-STATUS              PIC X(01) VALUE SPACE.
013100     02  WKS-CF-STATION-TYPE        PIC X(10) VALUE SPACES.
013200     02  WKS-CF-STATION-ID          PIC X(10) VALUE SPACES.
013300     02  WKS-CF-DATASET             PIC X(20) VALUE SPACES.
013400     02  WKS-CF-DATA-LEVEL          PIC X(05) VALUE SPACES.
013500     02  WKS-CF-DATA-FORM           PIC X(05) VALUE SPACES.
013600     02  WKS-CF-AGENCY              PIC X(20) VALUE SPACES.
013700     02  WKS-CF-INCOMING-PATH       PIC X(120) VALUE SPACES.
013800     02  WKS-CF-OUTGOING-PATH       PIC X(120) VALUE SPACES.
013900     02  WKS-CF-URN                 PIC X(60) VALUE SPACES.
014000     02  WKS-CF-FILENAME            PIC X(60) VALUE SPACES.
014100     02  WKS-PATH-WORK              PIC X(120) VALUE SPACES.
014200     02  WKS-LAST-AGENCY            PIC X(20) VALUE SPACES.
014250     02  FILLER                     PIC X(02) VALUE SPACES.
014260******************************************************************
014270*  060119 JLM 201462 - AREA PARA QUITAR CEROS A LA IZQUIERDA DE    *
014275*  ERROR-CODE Y LINE-NUMBER ANTES DE ESCRIBIRLOS AL CSV DEL        *
014280*  REPORTE DE OPERADOR (REQ 06-0034)                               *
014285******************************************************************
014290 01  WKS-DESEDITA-NUMERO.
014295     02  WKS-EDIT-COD-ERROR         PIC ZZZ9.
014297     02  WKS-EDIT-NUM-LINEA         PIC ZZZZ9.
014298     02  FILLER                     PIC X(01) VALUE SPACE.
014300******************************************************************
014400*         LOTE DE MENSAJES ACUMULADOS DEL ARCHIVO ACTUAL           *
014500******************************************************************
014600 77  WKS-BATCH-MAX                  PIC 9(04) COMP VALUE 9999.
014700 77  WKS-BATCH-COUNT                PIC 9(04) COMP VALUE ZERO.
014800 01  WKS-BATCH-TABLE.
014900     02  WKS-BATCH-ENTRY OCCURS 1 TO 9999 TIMES
015000                         DEPENDING ON WKS-BATCH-COUNT
015100                         INDEXED BY IDX-BATCH.
015200         03  WKS-BATCH-LINE-NUMBER  PIC 9(05).
015300         03  WKS-BATCH-ERROR-CODE   PIC 9(04).
015400         03  WKS-BATCH-ERROR-TYPE   PIC X(07).
015450         03  WKS-BATCH-MESSAGE      PIC X(140).
015470         03  FILLER                 PIC X(01).
015600******************************************************************
015700*           AREA DE TRABAJO PARA RESOLVER UNA PLANTILLA            *
015800******************************************************************
015900 01  WKS-TEMPLATE-WORK.
016000     02  WKS-TEMPLATE-TEXT          PIC X(140) VALUE SPACES.
016100     02  WKS-TEMPLATE-BEFORE        PIC X(140) VALUE SPACES.
016200     02  WKS-TEMPLATE-AFTER         PIC X(140) VALUE SPACES.
016300     02  WKS-PLACEHOLDER-TAG        PIC X(03) VALUE SPACES.
016400     02  WKS-ESCAPE-WORK            PIC X(140) VALUE SPACES.
016500     02  WKS-ESCAPE-OUT             PIC X(140) VALUE SPACES.
016600     02  WKS-ESCAPE-I               PIC 9(03) COMP VALUE ZERO.
016700     02  WKS-ESCAPE-O               PIC 9(03) COMP VALUE ZERO.
016750     02  FILLER                     PIC X(02) VALUE SPACES.
016800******************************************************************
016900*           NOMBRES DE REPORTE Y CONTADORES DE ESTADISTICAS        *
017000******************************************************************
017100 01  WKS-REPORT-NAMES.
017200     02  WKS-RUN-TITLE               PIC X(40) VALUE SPACES.
017250     02  FILLER                      PIC X(04) VALUE SPACES.
017300 01  WKS-COUNTERS.
017400     02  WKS-FILES-PROCESSED         PIC 9(07) COMP VALUE ZERO.
017500     02  WKS-FILES-PASSED            PIC 9(07) COMP VALUE ZERO.
017600     02  WKS-FILES-FAILED            PIC 9(07) COMP VALUE ZERO.
017700     02  WKS-MESSAGES-WRITTEN        PIC 9(07) COMP VALUE ZERO.
017750     02  WKS-MASCARA                 PIC Z,ZZZ,ZZ9.
017800     02  FILLER                      PIC X(04) VALUE SPACES.
017900 PROCEDURE DIVISION.
018000******************************************************************
018100*                       CONTROL PRINCIPAL                         *
018200******************************************************************
018300 000-MAIN.
018400     PERFORM 110-ACEPTA-PARAMETROS THRU 110-ACEPTA-PARAMETROS-E
018500     PERFORM 100-CARGA-TABLA-ERRORES THRU 100-CARGA-TABLA-ERRORES-E
018600     PERFORM 130-ABRE-ARCHIVOS THRU 130-ABRE-ARCHIVOS-E
018700     PERFORM 200-LEE-INFILE THRU 200-LEE-INFILE-E
018800     PERFORM 300-PROCESA-RENGLON THRU 300-PROCESA-RENGLON-E
018900         UNTIL EOF-INFILE
019000     IF WKS-CF-AGENCY NOT = SPACES OR WKS-CF-INCOMING-PATH NOT = SPACES
019100         PERFORM 220-CIERRA-ARCHIVO-ACTUAL
019200         THRU 220-CIERRA-ARCHIVO-ACTUAL-E
019300     END-IF
019400     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
019500     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
019600     STOP RUN.
019700 000-MAIN-E. EXIT.
019800******************************************************************
019900*      110 - ACEPTA NUMERO DE CORRIDA Y FECHA (TARJETA SYSIN)      *
020000******************************************************************
020100 110-ACEPTA-PARAMETROS.
020200     ACCEPT WKS-RUN-NUMBER FROM SYSIN
020300     ACCEPT WKS-RUN-DATE FROM SYSIN
020400     IF WKS-RUN-YY < 80
020500         MOVE 20 TO WKS-RUN-CENTURY
020600     ELSE
020700         MOVE 19 TO WKS-RUN-CENTURY
020800     END-IF.
020900 110-ACEPTA-PARAMETROS-E. EXIT.
021000******************************************************************
021100*  100 - CARGA LA TABLA DE DEFINICIONES DE ERROR DESDE EDFFILE     *
021200******************************************************************
021300 100-CARGA-TABLA-ERRORES.
021400     OPEN INPUT EDFFILE
021500     IF FS-EDFFILE NOT = 0
021600         MOVE 'EDFFILE' TO ARCHIVO
021700         MOVE 'OPEN'    TO ACCION
021800         PERFORM 999-ERROR-FATAL THRU 999-ERROR-FATAL-E
021900     END-IF
022000     PERFORM 101-LEE-EDFFILE THRU 101-LEE-EDFFILE-E
022100     PERFORM 101-LEE-EDFFILE THRU 101-LEE-EDFFILE-E
022200     PERFORM 102-ALMACENA-ERROR THRU 102-ALMACENA-ERROR-E
022300         UNTIL EOF-EDFFILE
022400     CLOSE EDFFILE.
022500 100-CARGA-TABLA-ERRORES-E. EXIT.
022600 101-LEE-EDFFILE.
022700     READ EDFFILE INTO EDF-FD-RECORD
022800         AT END
022900             MOVE 1 TO WKS-EOF-EDFFILE
023000     END-READ.
023100 101-LEE-EDFFILE-E. EXIT.
023200 102-ALMACENA-ERROR.
023300     UNSTRING EDF-FD-TEXT DELIMITED BY ','
023400         INTO RGE1-ERROR-CODE RGE1-ERROR-CLASS RGE1-MESSAGE-TEMPLATE
023500     ADD 1 TO RGE1-ERROR-COUNT
023600     MOVE RGE1-ERROR-CODE       TO RGE1-TBL-CODE(RGE1-ERROR-COUNT)
023700     MOVE RGE1-ERROR-CLASS      TO RGE1-TBL-CLASS(RGE1-ERROR-COUNT)
023800     MOVE RGE1-MESSAGE-TEMPLATE TO RGE1-TBL-TEMPLATE(RGE1-ERROR-COUNT)
023900     PERFORM 101-LEE-EDFFILE THRU 101-LEE-EDFFILE-E.
024000 102-ALMACENA-ERROR-E. EXIT.
024100******************************************************************
024200*    130 - ABRE INFILE DE ENTRADA Y LOS REPORTES DE SALIDA         *
024300******************************************************************
024400 130-ABRE-ARCHIVOS.
024500     OPEN INPUT INFILE
024600     OPEN OUTPUT OPRPT
024700     OPEN OUTPUT RUNRPT
024800     PERFORM 135-VERIFICA-FS-APERTURA THRU 135-VERIFICA-FS-APERTURA-E
024900     WRITE OPR-FD-RECORD FROM RGO1-HEADER-LINE
025000     IF FS-OPRPT NOT = 0
025100         MOVE 'OPRPT'  TO ARCHIVO
025200         MOVE 'WRITE'  TO ACCION
025300         PERFORM 999-ERROR-FATAL THRU 999-ERROR-FATAL-E
025400     END-IF.
025500 130-ABRE-ARCHIVOS-E. EXIT.
025600 135-VERIFICA-FS-APERTURA.
025700     IF FS-INFILE NOT = 0
025800         MOVE 'INFILE' TO ARCHIVO
025900         MOVE 'OPEN'   TO ACCION
026000         PERFORM 999-ERROR-FATAL THRU 999-ERROR-FATAL-E
026100     END-IF
026200     IF FS-OPRPT NOT = 0
026300         MOVE 'OPRPT'  TO ARCHIVO
026400         MOVE 'OPEN'   TO ACCION
026500         PERFORM 999-ERROR-FATAL THRU 999-ERROR-FATAL-E
026600     END-IF
026700     IF FS-RUNRPT NOT = 0
026800         MOVE 'RUNRPT' TO ARCHIVO
026900         MOVE 'OPEN'   TO ACCION
027000         PERFORM 999-ERROR-FATAL THRU 999-ERROR-FATAL-E
027100     END-IF.
027200 135-VERIFICA-FS-APERTURA-E. EXIT.
027300******************************************************************
027400*              200 - LEE UN RENGLON DE INFILE                     *
027500******************************************************************
027600 200-LEE-INFILE.
027700     READ INFILE INTO RGI1-DRIVING-REC
027800         AT END
027900             MOVE 1 TO WKS-EOF-INFILE
028000     END-READ.
028100 200-LEE-INFILE-E. EXIT.
028200******************************************************************
028300*      300 - DESPACHA EL RENGLON LEIDO SEGUN SU TIPO               *
028400******************************************************************
028500 300-PROCESA-RENGLON.
028600     EVALUATE TRUE
028700         WHEN RGI1-IS-HEADER
028800             PERFORM 310-NUEVO-ARCHIVO THRU 310-NUEVO-ARCHIVO-E
028900         WHEN RGI1-IS-MESSAGE
029000             PERFORM 210-AGREGA-MENSAJE THRU 210-AGREGA-MENSAJE-E
029100         WHEN RGI1-IS-TRAILER
029200             PERFORM 220-CIERRA-ARCHIVO-ACTUAL
029300             THRU 220-CIERRA-ARCHIVO-ACTUAL-E
029400         WHEN OTHER
029500             MOVE 'INFILE'  TO ARCHIVO
029600             MOVE 'TIPO'    TO ACCION
029700             PERFORM 999-ERROR-FATAL THRU 999-ERROR-FATAL-E
029800     END-EVALUATE
029900     PERFORM 200-LEE-INFILE THRU 200-LEE-INFILE-E.
030000 300-PROCESA-RENGLON-E. EXIT.
030100******************************************************************
030200*  310 - INICIA EL LOTE DE UN NUEVO ARCHIVO DE INGRESO (RENGLON H) *
030300******************************************************************
030400 310-NUEVO-ARCHIVO.
030500     IF WKS-CF-AGENCY NOT = SPACES OR WKS-CF-INCOMING-PATH NOT = SPACES
030600         PERFORM 220-CIERRA-ARCHIVO-ACTUAL
030700         THRU 220-CIERRA-ARCHIVO-ACTUAL-E
030800     END-IF
030900     PERFORM 205-LIMPIA-LOTE THRU 205-LIMPIA-LOTE-E
031000     MOVE RGI1-STATION-TYPE      TO WKS-CF-STATION-TYPE
031100     MOVE RGI1-STATION-ID        TO WKS-CF-STATION-ID
031200     MOVE RGI1-DATASET           TO WKS-CF-DATASET
031300     MOVE RGI1-DATA-LEVEL        TO WKS-CF-DATA-LEVEL
031400     MOVE RGI1-DATA-FORM         TO WKS-CF-DATA-FORM
031500     MOVE RGI1-AGENCY            TO WKS-CF-AGENCY
031600     MOVE RGI1-INCOMING-PATH     TO WKS-CF-INCOMING-PATH
031700     MOVE RGI1-OUTGOING-PATH     TO WKS-CF-OUTGOING-PATH
031800     MOVE RGI1-URN               TO WKS-CF-URN
031900     PERFORM 222-EXTRAE-NOMBRE-ARCHIVO THRU 222-EXTRAE-NOMBRE-ARCHIVO-E
032000     ADD 1 TO WKS-FILES-PROCESSED.
032100 310-NUEVO-ARCHIVO-E. EXIT.
032200******************************************************************
032300*      205 - LIMPIA EL LOTE DE MENSAJES PARA UN NUEVO ARCHIVO      *
032400******************************************************************
032500 205-LIMPIA-LOTE.
032600     MOVE ZERO   TO WKS-BATCH-COUNT
032700     MOVE ZERO   TO WKS-CF-SEVERE
032800     MOVE SPACES TO WKS-CF-STATUS.
032900 205-LIMPIA-LOTE-E. EXIT.
033000******************************************************************
033100*  222 - DERIVA EL NOMBRE DE ARCHIVO A PARTIR DE LA RUTA DE ENTRADA*
033200******************************************************************
033300 222-EXTRAE-NOMBRE-ARCHIVO.
033400     MOVE WKS-CF-INCOMING-PATH TO WKS-PATH-WORK
033500     MOVE 120 TO WKS-SLASH-POS
033600     PERFORM 223-BUSCA-SLASH THRU 223-BUSCA-SLASH-E
033700         VARYING WKS-I FROM 120 BY -1
033800         UNTIL WKS-I < 1 OR WKS-SLASH-POS NOT = 120
033900     IF WKS-SLASH-POS = 120
034000         MOVE WKS-CF-INCOMING-PATH TO WKS-CF-FILENAME
034100     ELSE
034200         MOVE WKS-CF-INCOMING-PATH(WKS-SLASH-POS + 1:) TO WKS-CF-FILENAME
034300     END-IF.
034400 222-EXTRAE-NOMBRE-ARCHIVO-E. EXIT.
034500 223-BUSCA-SLASH.
034600     IF WKS-PATH-WORK(WKS-I:1) = '/'
034700         MOVE WKS-I TO WKS-SLASH-POS
034800     END-IF.
034900 223-BUSCA-SLASH-E. EXIT.
035000******************************************************************
035100*  210 - REGISTRA UN HALLAZGO CONTRA EL ARCHIVO ACTUAL (RENGLON M) *
035200******************************************************************
035300 210-AGREGA-MENSAJE.
035400     MOVE ZERO TO RGE1-FOUND-SWITCH
035500     PERFORM 212-BUSCA-CODIGO-ERROR THRU 212-BUSCA-CODIGO-ERROR-E
035600     IF RGE1-NOT-FOUND
035700         MOVE 'EDFFILE'  TO ARCHIVO
035800         MOVE 'CODIGO'   TO ACCION
035900         PERFORM 999-ERROR-FATAL THRU 999-ERROR-FATAL-E
036000     END-IF
036100     PERFORM 215-RESUELVE-PLANTILLA THRU 215-RESUELVE-PLANTILLA-E
036200     ADD 1 TO WKS-BATCH-COUNT
036300     MOVE RGI1-LINE-NUMBER-N TO WKS-BATCH-LINE-NUMBER(WKS-BATCH-COUNT)
036400     MOVE RGI1-ERROR-CODE TO WKS-BATCH-ERROR-CODE(WKS-BATCH-COUNT)
036500     MOVE RGE1-TBL-CLASS(IDX-RGE1)
036600         TO WKS-BATCH-ERROR-TYPE(WKS-BATCH-COUNT)
036700     MOVE WKS-TEMPLATE-TEXT TO WKS-BATCH-MESSAGE(WKS-BATCH-COUNT)
036750*    060118 JLM 201461 - LA GRAVEDAD ES SOLO POR CLASE; LA
036760*    EXENCION DEL COD 0209 NO APLICA AQUI (VER RGIN1R01).
036800     IF RGE1-TBL-CLASS(IDX-RGE1) NOT = 'Warning'
037000         MOVE 1 TO WKS-CF-SEVERE
037100     END-IF.
037200 210-AGREGA-MENSAJE-E. EXIT.
037300******************************************************************
037400*         212 - BUSCA EL CODIGO DE ERROR EN LA TABLA (EDFFILE)     *
037500******************************************************************
037600 212-BUSCA-CODIGO-ERROR.
037700     MOVE ZERO TO WKS-I
037800     PERFORM 213-COMPARA-CODIGO THRU 213-COMPARA-CODIGO-E
037900         VARYING WKS-I FROM 1 BY 1
038000         UNTIL WKS-I > RGE1-ERROR-COUNT OR RGE1-FOUND.
038100 212-BUSCA-CODIGO-ERROR-E. EXIT.
038200 213-COMPARA-CODIGO.
038300     IF RGE1-TBL-CODE(WKS-I) = RGI1-ERROR-CODE
038400         SET IDX-RGE1        TO WKS-I
038500         MOVE 1 TO RGE1-FOUND-SWITCH
038600     END-IF.
038700 213-COMPARA-CODIGO-E. EXIT.
038800******************************************************************
038900*     215 - RESUELVE {1}/{2}/{3} EN LA PLANTILLA DEL MENSAJE       *
039000******************************************************************
039100 215-RESUELVE-PLANTILLA.
039200     MOVE RGE1-TBL-TEMPLATE(IDX-RGE1) TO WKS-TEMPLATE-TEXT
039300     PERFORM 216-SUSTITUYE-UN-VALOR THRU 216-SUSTITUYE-UN-VALOR-E
039400         VARYING WKS-SUB-INDEX FROM 1 BY 1 UNTIL WKS-SUB-INDEX > 3.
039500 215-RESUELVE-PLANTILLA-E. EXIT.
039600 216-SUSTITUYE-UN-VALOR.
039700     IF RGI1-SUB-VALUE(WKS-SUB-INDEX) NOT = SPACES
039800         MOVE WKS-SUB-INDEX TO WKS-SUB-INDEX-D
039900         STRING '{' WKS-SUB-INDEX-D '}' DELIMITED BY SIZE
040000             INTO WKS-PLACEHOLDER-TAG
040100         MOVE SPACES TO WKS-TEMPLATE-BEFORE WKS-TEMPLATE-AFTER
040200         UNSTRING WKS-TEMPLATE-TEXT DELIMITED BY WKS-PLACEHOLDER-TAG
040300             INTO WKS-TEMPLATE-BEFORE WKS-TEMPLATE-AFTER
040400         STRING WKS-TEMPLATE-BEFORE  DELIMITED BY SPACE
040500                RGI1-SUB-VALUE(WKS-SUB-INDEX) DELIMITED BY SPACE
040600                SPACE                DELIMITED BY SIZE
040700                WKS-TEMPLATE-AFTER   DELIMITED BY SIZE
040800             INTO WKS-TEMPLATE-TEXT
040900     END-IF.
041000 216-SUSTITUYE-UN-VALOR-E. EXIT.
041100******************************************************************
041200*  220 - CIERRA EL ARCHIVO ACTUAL: DECIDE PASS/FAIL, ESCRIBE EL    *
041300*        DETALLE DE OPERADOR Y REESCRIBE EL REPORTE DE CORRIDA    *
041400******************************************************************
041500 220-CIERRA-ARCHIVO-ACTUAL.
041600     IF WKS-CF-SEVERE = 1
041700         MOVE 'F'    TO WKS-CF-STATUS
041800         MOVE SPACES TO WKS-CF-OUTGOING-PATH
041900         MOVE SPACES TO WKS-CF-URN
042000         ADD 1 TO WKS-FILES-FAILED
042100     ELSE
042200         MOVE 'P' TO WKS-CF-STATUS
042300         ADD 1 TO WKS-FILES-PASSED
042400     END-IF
042500     PERFORM 245-CANONIZA-AGENCIA THRU 245-CANONIZA-AGENCIA-E
042600     PERFORM 250-REGISTRA-RESULTADO THRU 250-REGISTRA-RESULTADO-E
042700     PERFORM 230-ESCRIBE-DETALLE-OPERADOR
042800         THRU 230-ESCRIBE-DETALLE-OPERADOR-E
042900     PERFORM 240-REESCRIBE-REPORTE-CORRIDA
043000         THRU 240-REESCRIBE-REPORTE-CORRIDA-E
043100     MOVE SPACES TO WKS-CF-AGENCY
043200     MOVE SPACES TO WKS-CF-INCOMING-PATH.
043300 220-CIERRA-ARCHIVO-ACTUAL-E. EXIT.
043400******************************************************************
043500*    230 - ESCRIBE UN RENGLON CSV POR CADA MENSAJE DEL LOTE        *
043600******************************************************************
043700 230-ESCRIBE-DETALLE-OPERADOR.
043800     IF WKS-BATCH-COUNT = ZERO
043900         PERFORM 234-ESCRIBE-RENGLON-LIMPIO
044000             THRU 234-ESCRIBE-RENGLON-LIMPIO-E
044100     ELSE
044200         PERFORM 232-ESCRIBE-UN-MENSAJE THRU 232-ESCRIBE-UN-MENSAJE-E
044300             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-BATCH-COUNT
044400     END-IF.
044500 230-ESCRIBE-DETALLE-OPERADOR-E. EXIT.
044600 232-ESCRIBE-UN-MENSAJE.
044700     MOVE WKS-CF-STATUS                TO RGO1-B-STATUS
044800     MOVE WKS-BATCH-ERROR-TYPE(WKS-I)  TO RGO1-B-ERROR-TYPE
044810     PERFORM 238-ACHICA-COD-ERROR THRU 238-ACHICA-COD-ERROR-E
045000     IF WKS-BATCH-LINE-NUMBER(WKS-I) = ZERO
045100         MOVE SPACES TO RGO1-B-LINE-NUMBER
045200     ELSE
045310         PERFORM 217-ACHICA-NUM-LINEA THRU 217-ACHICA-NUM-LINEA-E
045400     END-IF
045500     MOVE WKS-BATCH-MESSAGE(WKS-I)     TO WKS-ESCAPE-WORK
045600     PERFORM 235-ESCAPA-COMAS THRU 235-ESCAPA-COMAS-E
045700     MOVE WKS-ESCAPE-OUT                TO RGO1-B-MESSAGE
045800     PERFORM 236-LLENA-METADATOS THRU 236-LLENA-METADATOS-E
045900     WRITE OPR-FD-RECORD FROM RGO1-CSV-BUILD-AREA
046000     IF FS-OPRPT NOT = 0
046100         MOVE 'OPRPT' TO ARCHIVO
046200         MOVE 'WRITE'  TO ACCION
046300         PERFORM 999-ERROR-FATAL THRU 999-ERROR-FATAL-E
046400     END-IF
046500     ADD 1 TO WKS-MESSAGES-WRITTEN.
046600 232-ESCRIBE-UN-MENSAJE-E. EXIT.
046700 234-ESCRIBE-RENGLON-LIMPIO.
046800     MOVE WKS-CF-STATUS   TO RGO1-B-STATUS
046900     MOVE SPACES          TO RGO1-B-ERROR-TYPE
047000     MOVE SPACES          TO RGO1-B-ERROR-CODE
047100     MOVE SPACES          TO RGO1-B-LINE-NUMBER
047200     MOVE SPACES          TO RGO1-B-MESSAGE
047300     PERFORM 236-LLENA-METADATOS THRU 236-LLENA-METADATOS-E
047400     WRITE OPR-FD-RECORD FROM RGO1-CSV-BUILD-AREA
047500     IF FS-OPRPT NOT = 0
047600         MOVE 'OPRPT' TO ARCHIVO
047700         MOVE 'WRITE'  TO ACCION
047800         PERFORM 999-ERROR-FATAL THRU 999-ERROR-FATAL-E
047900     END-IF
048000     ADD 1 TO WKS-MESSAGES-WRITTEN.
048100 234-ESCRIBE-RENGLON-LIMPIO-E. EXIT.
048200 236-LLENA-METADATOS.
048300     MOVE WKS-CF-DATASET         TO RGO1-B-DATASET
048400     MOVE WKS-CF-DATA-LEVEL      TO RGO1-B-DATA-LEVEL
048500     MOVE WKS-CF-DATA-FORM       TO RGO1-B-DATA-FORM
048600     MOVE WKS-CF-AGENCY          TO RGO1-B-AGENCY
048700     MOVE WKS-CF-STATION-TYPE    TO RGO1-B-STATION-TYPE
048800     MOVE WKS-CF-STATION-ID      TO RGO1-B-STATION-ID
048900     MOVE WKS-CF-FILENAME        TO RGO1-B-FILENAME
049000     MOVE WKS-CF-INCOMING-PATH   TO RGO1-B-INCOMING-PATH
049100     MOVE WKS-CF-OUTGOING-PATH   TO RGO1-B-OUTGOING-PATH
049200     MOVE WKS-CF-URN             TO RGO1-B-URN.
049300 236-LLENA-METADATOS-E. EXIT.
049400******************************************************************
049500*      235 - ESCAPA LAS COMAS DEL MENSAJE COMO \, (REQ 96-0204)    *
049600******************************************************************
049700 235-ESCAPA-COMAS.
049800     MOVE SPACES TO WKS-ESCAPE-OUT
049900     MOVE 1      TO WKS-ESCAPE-O
050000     PERFORM 237-COPIA-UN-CARACTER THRU 237-COPIA-UN-CARACTER-E
050100         VARYING WKS-ESCAPE-I FROM 1 BY 1 UNTIL WKS-ESCAPE-I > 140.
050200 235-ESCAPA-COMAS-E. EXIT.
050300 237-COPIA-UN-CARACTER.
050400     IF WKS-ESCAPE-WORK(WKS-ESCAPE-I:1) = ','
050500         MOVE '\' TO WKS-ESCAPE-OUT(WKS-ESCAPE-O:1)
050600         ADD 1 TO WKS-ESCAPE-O
050700     END-IF
050800     MOVE WKS-ESCAPE-WORK(WKS-ESCAPE-I:1)
050900         TO WKS-ESCAPE-OUT(WKS-ESCAPE-O:1)
051000     ADD 1 TO WKS-ESCAPE-O.
051100 237-COPIA-UN-CARACTER-E. EXIT.
051110******************************************************************
051120*  238 - QUITA CEROS A LA IZQUIERDA DEL CODIGO DE ERROR ANTES DE   *
051130*         ESCRIBIRLO AL CSV DEL REPORTE DE OPERADOR (REQ 06-0034)  *
051140******************************************************************
051150 238-ACHICA-COD-ERROR.
051160     MOVE WKS-BATCH-ERROR-CODE(WKS-I) TO WKS-EDIT-COD-ERROR
051170     MOVE 5 TO WKS-DIGIT-POS
051180     PERFORM 239-BUSCA-DIGITO-COD THRU 239-BUSCA-DIGITO-COD-E
051181         VARYING WKS-J FROM 1 BY 1
051182         UNTIL WKS-J > 4 OR WKS-DIGIT-POS NOT = 5
051183     MOVE SPACES TO RGO1-B-ERROR-CODE
051184     IF WKS-DIGIT-POS NOT = 5
051185         MOVE WKS-EDIT-COD-ERROR(WKS-DIGIT-POS:)  TO RGO1-B-ERROR-CODE
051186     END-IF.
051187 238-ACHICA-COD-ERROR-E. EXIT.
051188 239-BUSCA-DIGITO-COD.
051189     IF WKS-EDIT-COD-ERROR(WKS-J:1) NOT = SPACE
051190         MOVE WKS-J TO WKS-DIGIT-POS
051191     END-IF.
051192 239-BUSCA-DIGITO-COD-E. EXIT.
051193******************************************************************
051194*  217 - QUITA CEROS A LA IZQUIERDA DEL NUMERO DE RENGLON ANTES DE *
051195*         ESCRIBIRLO AL CSV DEL REPORTE DE OPERADOR (REQ 06-0034)  *
051196******************************************************************
051197 217-ACHICA-NUM-LINEA.
051198     MOVE WKS-BATCH-LINE-NUMBER(WKS-I) TO WKS-EDIT-NUM-LINEA
051199     MOVE 6 TO WKS-DIGIT-POS
051200     PERFORM 218-BUSCA-DIGITO-LINEA THRU 218-BUSCA-DIGITO-LINEA-E
051201         VARYING WKS-J FROM 1 BY 1
051202         UNTIL WKS-J > 5 OR WKS-DIGIT-POS NOT = 6
051203     MOVE SPACES TO RGO1-B-LINE-NUMBER
051204     IF WKS-DIGIT-POS NOT = 6
051205         MOVE WKS-EDIT-NUM-LINEA(WKS-DIGIT-POS:)  TO RGO1-B-LINE-NUMBER
051206     END-IF.
051207 217-ACHICA-NUM-LINEA-E. EXIT.
051208 218-BUSCA-DIGITO-LINEA.
051209     IF WKS-EDIT-NUM-LINEA(WKS-J:1) NOT = SPACE
051210         MOVE WKS-J TO WKS-DIGIT-POS
051211     END-IF.
051212 218-BUSCA-DIGITO-LINEA-E. EXIT.
051220******************************************************************
051300*   245 - CANONIZA LA AGENCIA (MINUSCULAS, SIN GUIONES, UNKNOWN    *
051400*          SI ESTA EN BLANCO)                                      *
051500******************************************************************
051600 245-CANONIZA-AGENCIA.
051700     IF WKS-CF-AGENCY = SPACES
051800         MOVE 'UNKNOWN' TO WKS-CANON-OFFICIAL
051900     ELSE
052000         MOVE WKS-CF-AGENCY TO WKS-CANON-RAW
052100         INSPECT WKS-CANON-RAW CONVERTING
052200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
052300             'abcdefghijklmnopqrstuvwxyz'
052400         INSPECT WKS-CANON-RAW REPLACING ALL '-' BY SPACE
052500         MOVE ZERO TO WKS-CANON-FOUND
052600         PERFORM 247-COMPARA-AGENCIA THRU 247-COMPARA-AGENCIA-E
052700             VARYING WKS-CANON-I FROM 1 BY 1
052800             UNTIL WKS-CANON-I > WKS-AGENCY-COUNT OR CANON-FOUND
052900         IF NOT CANON-FOUND
053000             PERFORM 249-AGREGA-AGENCIA THRU 249-AGREGA-AGENCIA-E
053100         END-IF
053200     END-IF.
053300 245-CANONIZA-AGENCIA-E. EXIT.
053400 247-COMPARA-AGENCIA.
053500     IF WKS-AGY-RAW-KEY(WKS-CANON-I) = WKS-CANON-RAW
053600         MOVE WKS-AGY-OFFICIAL(WKS-CANON-I) TO WKS-CANON-OFFICIAL
053700         MOVE 1 TO WKS-CANON-FOUND
053800     END-IF.
053900 247-COMPARA-AGENCIA-E. EXIT.
054000 249-AGREGA-AGENCIA.
054100     ADD 1 TO WKS-AGENCY-COUNT
054200     MOVE WKS-CANON-RAW     TO WKS-AGY-RAW-KEY(WKS-AGENCY-COUNT)
054300     MOVE WKS-CF-AGENCY     TO WKS-AGY-OFFICIAL(WKS-AGENCY-COUNT)
054400     MOVE WKS-CF-AGENCY     TO WKS-CANON-OFFICIAL.
054500 249-AGREGA-AGENCIA-E. EXIT.
054600******************************************************************
054700*  250 - AGREGA EL RESULTADO DE ESTE ARCHIVO A LA TABLA DE ESTADO  *
054800*         POR AGENCIA (USADA PARA REESCRIBIR EL REPORTE DE CORRIDA*
054900*         Y PARA LAS ESTADISTICAS DEL AGREGADOR RGIN1R01)          *
055000******************************************************************
055100 250-REGISTRA-RESULTADO.
055200     ADD 1 TO WKS-FILE-STAT-COUNT
055300     MOVE WKS-CANON-OFFICIAL     TO WKS-FS-OFFICIAL(WKS-FILE-STAT-COUNT)
055400     MOVE WKS-CF-AGENCY          TO WKS-FS-AGENCY(WKS-FILE-STAT-COUNT)
055500     MOVE WKS-CF-INCOMING-PATH   TO WKS-FS-PATH(WKS-FILE-STAT-COUNT)
055600     MOVE WKS-CF-STATUS TO WKS-FS-STATUS-CODE(WKS-FILE-STAT-COUNT).
055700 250-REGISTRA-RESULTADO-E. EXIT.
055800******************************************************************
055900*  240 - REESCRIBE RUNRPT COMPLETO, AGENCIAS EN ORDEN ASCENDENTE   *
056000*         CON UNKNOWN AL FINAL (VIA SORT DE TRABAJO SORTWK)        *
056100******************************************************************
056200 240-REESCRIBE-REPORTE-CORRIDA.
056300     CLOSE RUNRPT
056400     OPEN OUTPUT RUNRPT
056500     IF FS-RUNRPT NOT = 0
056600         MOVE 'RUNRPT' TO ARCHIVO
056700         MOVE 'OPEN'   TO ACCION
056800         PERFORM 999-ERROR-FATAL THRU 999-ERROR-FATAL-E
056900     END-IF
057000     SORT SORTWK
057100         ON ASCENDING KEY SRT-UNKNOWN-FLAG SRT-AGENCY SRT-SEQUENCE
057200         INPUT PROCEDURE IS 241-CARGA-SORTWK
057300         OUTPUT PROCEDURE IS 242-ESCRIBE-AGENCIAS.
057400 240-REESCRIBE-REPORTE-CORRIDA-E. EXIT.
057500 241-CARGA-SORTWK.
057600     PERFORM 243-RELEASE-UN-REGISTRO THRU 243-RELEASE-UN-REGISTRO-E
057700         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-FILE-STAT-COUNT.
057800 241-CARGA-SORTWK-E. EXIT.
057900 243-RELEASE-UN-REGISTRO.
058000     IF WKS-FS-OFFICIAL(WKS-I) = 'UNKNOWN'
058100         MOVE '9' TO SRT-UNKNOWN-FLAG
058200     ELSE
058300         MOVE '0' TO SRT-UNKNOWN-FLAG
058400     END-IF
058500     MOVE WKS-FS-OFFICIAL(WKS-I)     TO SRT-AGENCY
058600     MOVE WKS-I                      TO SRT-SEQUENCE
058700     MOVE WKS-FS-STATUS-CODE(WKS-I)  TO SRT-STATUS
058800     MOVE WKS-FS-PATH(WKS-I)         TO SRT-PATH
058900     RELEASE SRT-WORK-REC.
059000 243-RELEASE-UN-REGISTRO-E. EXIT.
059100 242-ESCRIBE-AGENCIAS.
059200     MOVE SPACES TO WKS-LAST-AGENCY
059300     MOVE ZERO   TO WKS-EOF-SORTWK
059400     PERFORM 244-RETORNA-UN-REGISTRO THRU 244-RETORNA-UN-REGISTRO-E
059500     PERFORM 246-ESCRIBE-UN-REGISTRO THRU 246-ESCRIBE-UN-REGISTRO-E
059600         UNTIL EOF-SORTWK.
059700 242-ESCRIBE-AGENCIAS-E. EXIT.
059800 244-RETORNA-UN-REGISTRO.
059900     RETURN SORTWK INTO SRT-WORK-REC
060000         AT END
060100             MOVE 1 TO WKS-EOF-SORTWK.
060200 244-RETORNA-UN-REGISTRO-E. EXIT.
060300 246-ESCRIBE-UN-REGISTRO.
060400     IF SRT-AGENCY NOT = WKS-LAST-AGENCY
060500         IF WKS-LAST-AGENCY NOT = SPACES
060600             WRITE RUN-FD-RECORD FROM RGR1-BLANK-LINE
060700         END-IF
060800         MOVE SRT-AGENCY TO RGR1-AG-NAME
060900         WRITE RUN-FD-RECORD FROM RGR1-AGENCY-LINE
061000         MOVE SRT-AGENCY TO WKS-LAST-AGENCY
061100     END-IF
061200     IF SRT-STATUS = 'F'
061300         MOVE 'Fail: ' TO RGR1-RS-LITERAL
061400     ELSE
061500         MOVE 'Pass: ' TO RGR1-RS-LITERAL
061600     END-IF
061700     MOVE SRT-PATH TO RGR1-RS-PATH
061800     WRITE RUN-FD-RECORD FROM RGR1-RESULT-LINE
061900     PERFORM 244-RETORNA-UN-REGISTRO THRU 244-RETORNA-UN-REGISTRO-E.
062000 246-ESCRIBE-UN-REGISTRO-E. EXIT.
062100******************************************************************
062200*          900 - DESPLIEGA EL RESUMEN DE LA CORRIDA EN CONSOLA    *
062300******************************************************************
062400 900-ESTADISTICAS.
062500     DISPLAY '*****************************************' UPON CONSOLE
062600     DISPLAY '* RGIN1C02 - RESUMEN DE LA CORRIDA      *' UPON CONSOLE
062700     DISPLAY '*****************************************' UPON CONSOLE
062800     DISPLAY 'NUMERO DE CORRIDA  : ' WKS-RUN-NUMBER UPON CONSOLE
062900     DISPLAY 'FECHA DE CORRIDA    : ' WKS-RUN-DATE UPON CONSOLE
063000     MOVE WKS-FILES-PROCESSED TO WKS-MASCARA
063100     DISPLAY 'ARCHIVOS PROCESADOS : ' WKS-MASCARA UPON CONSOLE
063200     MOVE WKS-FILES-PASSED TO WKS-MASCARA
063300     DISPLAY 'ARCHIVOS APROBADOS  : ' WKS-MASCARA UPON CONSOLE
063400     MOVE WKS-FILES-FAILED TO WKS-MASCARA
063500     DISPLAY 'ARCHIVOS FALLIDOS   : ' WKS-MASCARA UPON CONSOLE
063600     MOVE WKS-MESSAGES-WRITTEN TO WKS-MASCARA
063700     DISPLAY 'MENSAJES ESCRITOS   : ' WKS-MASCARA UPON CONSOLE.
063800 900-ESTADISTICAS-E. EXIT.
063900******************************************************************
064000*                950 - CIERRA TODOS LOS ARCHIVOS                  *
064100******************************************************************
064200 950-CIERRA-ARCHIVOS.
064300     CLOSE INFILE
064400     CLOSE OPRPT
064500     CLOSE RUNRPT.
064600 950-CIERRA-ARCHIVOS-E. EXIT.
064700******************************************************************
064800*   999 - ERROR FATAL DE ARCHIVO - LLAMA AL RUTINA DE DIAGNOSTICO  *
064900*          COMUN DEL TALLER Y ABORTA LA CORRIDA                   *
065000******************************************************************
065100 999-ERROR-FATAL.
065200     MOVE 'CIERRES2' TO PROGRAMA
065300     EVALUATE ARCHIVO
065400         WHEN 'EDFFILE'
065500             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
065600                  LLAVE, FS-EDFFILE, FSE-EDFFILE
065700         WHEN 'INFILE'
065800             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
065900                  LLAVE, FS-INFILE, FSE-INFILE
066000         WHEN 'OPRPT'
066100             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
066200                  LLAVE, FS-OPRPT, FSE-OPRPT
066300         WHEN 'RUNRPT'
066400             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
066500                  LLAVE, FS-RUNRPT, FSE-RUNRPT
066600         WHEN OTHER
066700             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
066800                  LLAVE, FS-EDFFILE, FSE-EDFFILE
066900     END-EVALUATE
067000     MOVE 91 TO RETURN-CODE
067100     CLOSE EDFFILE
067200     CLOSE INFILE
067300     CLOSE OPRPT
067400     CLOSE RUNRPT
067500     STOP RUN.
067600 999-ERROR-FATAL-E. EXIT.
