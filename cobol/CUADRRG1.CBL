000100******************************************************************
000200* FECHA       : 04/03/1987                                       *
000300* PROGRAMADOR : W. HASKINS                                       *
000400* APLICACION  : REGISTRO CIENTIFICO DE INGRESOS (RGIN)           *
000500* PROGRAMA    : RGIN1R01                                         *
000600* TIPO        : PROGRAMA PRINCIPAL (AGREGADOR DE ESTADISTICAS)   *
000700* DESCRIPCION : RELEE TODOS LOS REPORTES DE OPERADOR DEL LOTE     *
000800*             : (CONCATENADOS POR EL JCL BAJO OPRHST, EN ORDEN    *
000900*             : DE CORRIDA) Y CLASIFICA CADA (AGENCIA,ARCHIVO)     *
001000*             : COMO PASADO, REPARADO O FALLIDO.  ESCRIBE EL       *
001100*             : REPORTE DE CORREO (EMLRPT) CON UN BLOQUE POR       *
001200*             : AGENCIA Y EL DETALLE DE FALLOS Y ARREGLOS           *
001300*             : AGRUPADOS POR MENSAJE DE ERROR COMPARTIDO.          *
001400* ARCHIVOS    : OPRHST (ENTRADA), CONTADDR (ENTRADA, OPCIONAL),   *
001500*             : EMLRPT (SALIDA), SORTWK (TRABAJO)                  *
001600* ACCION (ES) : EJECUTAR UNA VEZ AL FINAL DE LA CORRIDA COMPLETA   *
001700* INSTALADO   : 04/03/1987                                         *
001800* BPM/RATIONAL: 200211                                              *
001900******************************************************************
002000*------------------------------------------------------------*
002100*                 CHANGE LOG - RGIN1R01                      *
002200*------------------------------------------------------------*
002300* 870304 WH  200211  ORIGINAL - SOLO CONTABA PASS/FAIL        *
002400* 880615 DJR 200302  REPORTE DE CORREO POR AGENCIA AGREGADO,  *
002500*                     REQ 88-0212                              *
002600* 890130 DJR 200345  DIRECCIONES DE CONTADDR INCORPORADAS     *
002700* 910722 EPR 200591  ARCHIVOS REPARADOS (FIXED) SEPARADOS DE  *
002800*                     LOS QUE NUNCA PASARON (REQ 91-0144)      *
002900* 930511 EPR 200704  EXENCION VERSION DUPLICADA (COD 0209) EN *
003000*                     LAS ESTADISTICAS DE TODA LA CORRIDA      *
003100* 960204 DJR 200957  DESESCAPE DE COMAS AL RELEER EL CSV       *
003200* 981130 DJR 201202  Y2K - WKS-CENTURY-PIVOT, SIN CAMBIO LOGICO*
003300* 990108 DJR 201203  Y2K - VERIFICADO, CCYYMMDD                *
003400* 051003 JLM 201421  AGRUPACION DE FALLOS/ARREGLOS POR MENSAJE *
003500*                     DE ERROR COMPARTIDO (REQ 05-0066)         *
003510* 060119 JLM 201462  ERROR-CODE EN OPRHST YA NO VIENE CON        *
003520*                     CEROS A LA IZQUIERDA (RGIN1C02, REQ        *
003530*                     06-0034) - SE MIDE EL ANCHO ANTES DE       *
003540*                     MOVERLO A WKS-ROW-ERROR-CODE (302-MIDE-    *
003550*                     CODIGO-ERROR)                               *
003560* 060212 JLM 201463  WKS-ROW-FILENAME ERA DE 59, UN BYTE MAS      *
003570*                     CORTO QUE RGO1-B/D-FILENAME - SE AMPLIA A  *
003580*                     60 (REQ 06-0041), VER TAMBIEN RGINF01       *
003590* 060306 JLM 201465  340-CLASIFICA-RENGLON PONIA 'F' EN          *
003592*                     WKS-FE-CATEGORY AUN CUANDO EL ERROR FUERA  *
003594*                     EL EXENTO COD 0209 - AHORA SOLO SE MARCA   *
003596*                     FALLIDO EL (AGENCIA,ARCHIVO) SI EL ERROR   *
003598*                     QUE LO CAUSO NO ERA EXENTO (REQ 06-0033)   *
003610* 060306 JLM 201466  522-ESCRIBE-UN-BLOQUE-CORREO MOVIA LOS     *
003620*                     CONTADORES A RGM1-CL-COUNT CON CEROS A LA  *
003630*                     IZQUIERDA - AGREGADO 526-ACHICA-CONTADOR   *
003640*                     CON EL MISMO PATRON DE 238-ACHICA-COD-     *
003650*                     ERROR (RGIN1C02) (REQ 06-0034)             *
003660*------------------------------------------------------------*
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. CUADRRG1.
003900 AUTHOR. W. HASKINS.
004000 INSTALLATION. REGISTRO CIENTIFICO DE INGRESOS.
004100 DATE-WRITTEN. 04/03/1987.
004200 DATE-COMPILED.
004300 SECURITY. CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-370.
004700 OBJECT-COMPUTER. IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS NUM-DIGITOS IS '0' THRU '9'
005100     UPSI-0 ON STATUS IS UPSI-0-ON
005200     UPSI-0 OFF STATUS IS UPSI-0-OFF.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT OPRHST
005600         ASSIGN TO OPRHST
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FS-OPRPT, FSE-OPRPT.
005900     SELECT CONTADDR
006000         ASSIGN TO CONTADDR
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS FS-CONTADDR, FSE-CONTADDR.
006300     SELECT EMLRPT
006400         ASSIGN TO EMLRPT
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS FS-EMLRPT, FSE-EMLRPT.
006700     SELECT SORTWK
006800         ASSIGN TO SORTWK1.
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  OPRHST
007200     RECORDING MODE IS F.
007300 01  OPH-FD-RECORD.
007310     02  OPH-FD-TEXT                PIC X(640).
007320     02  FILLER                     PIC X(08).
007330 01  OPH-HEADER-VIEW REDEFINES OPH-FD-RECORD.
007340     02  OPH-HV-TAG                 PIC X(18).
007350     02  FILLER                     PIC X(630).
007400 FD  CONTADDR
007500     RECORDING MODE IS F.
007600 01  CAD-FD-RECORD.
007610     02  CAD-FD-TEXT                PIC X(82).
007620     02  FILLER                     PIC X(08).
007630 01  CAD-COMMENT-VIEW REDEFINES CAD-FD-RECORD.
007640     02  CAD-CV-FIRST-CHAR          PIC X(01).
007650     02  FILLER                     PIC X(89).
007700 FD  EMLRPT
007800     RECORDING MODE IS F.
007900 01  EML-FD-RECORD.
007910     02  EML-FD-TEXT                PIC X(140).
007920     02  FILLER                     PIC X(08).
008000 SD  SORTWK.
008100 01  SRT-EMAIL-REC.
008200     02  SRT-EM-UNKNOWN-FLAG        PIC X(01).
008300     02  SRT-EM-AGENCY              PIC X(20).
008400     02  SRT-EM-EMAIL               PIC X(60).
008500     02  SRT-EM-TOTAL               PIC 9(05) COMP.
008600     02  SRT-EM-PASSED              PIC 9(05) COMP.
008700     02  SRT-EM-REPAIRED            PIC 9(05) COMP.
008800     02  SRT-EM-FAILED              PIC 9(05) COMP.
008810     02  FILLER                     PIC X(04).
008900 WORKING-STORAGE SECTION.
009000     COPY RGWRK01.
009100     COPY RGOPR01.
009200     COPY RGEML01.
009300******************************************************************
009400*              SWITCHES DE FIN DE ARCHIVO                          *
009500******************************************************************
009600 01  WKS-SWITCHES.
009700     02  WKS-EOF-OPRHST             PIC 9(01) VALUE ZERO.
009800         88  EOF-OPRHST                    VALUE 1.
009900     02  WKS-EOF-CONTADDR           PIC 9(01) VALUE ZERO.
010000         88  EOF-CONTADDR                  VALUE 1.
010100     02  WKS-EOF-SORTWK             PIC 9(01) VALUE ZERO.
010200         88  EOF-SORTWK                     VALUE 1.
010300     02  WKS-I                      PIC 9(05) COMP VALUE ZERO.
010400     02  WKS-J                      PIC 9(05) COMP VALUE ZERO.
010500     02  WKS-K                      PIC 9(02) COMP VALUE ZERO.
010550     02  WKS-CODE-LEN               PIC 9(02) COMP VALUE ZERO.
010600     02  WKS-SAME-FLAG              PIC 9(01) VALUE ZERO.
010700         88  MENSAJES-IGUALES              VALUE 1.
010800     02  WKS-MASCARA                PIC Z,ZZZ,ZZ9.
010900     02  WKS-CNT-DISPLAY             PIC 9(05).
010910     02  WKS-EDIT-CONTADOR          PIC ZZZZ9.
010920     02  WKS-CNT-DIGIT-POS          PIC 9(02) COMP VALUE ZERO.
011000     02  WKS-CANON-ORIGINAL         PIC X(20) VALUE SPACES.
011100     02  WKS-CANON-IDX              PIC 9(03) COMP VALUE ZERO.
011150     02  WKS-FE-KEY-BUILD           PIC X(80) VALUE SPACES.
011160     02  FILLER                     PIC X(04) VALUE SPACES.
011200******************************************************************
011300*        AREA DE TRABAJO DEL DESGLOSE MANUAL DE UN RENGLON CSV     *
011400******************************************************************
011500*  EL RENGLON SE PARTE A MANO (NO CON UNSTRING DELIMITED BY ',')   *
011600*  PORQUE UNA COMA DENTRO DEL MENSAJE VIENE ESCAPADA COMO \, Y NO   *
011700*  DEBE CORTAR EL CAMPO.                                            *
011800******************************************************************
011900 01  WKS-CSV-WORK.
012000     02  WKS-CSV-FIELD OCCURS 15 TIMES  PIC X(140).
012100     02  WKS-CSV-FLDIDX             PIC 9(02) COMP VALUE 1.
012200     02  WKS-CSV-OUTPOS             PIC 9(03) COMP VALUE 1.
012300     02  WKS-CSV-POS                PIC 9(03) COMP VALUE 1.
012400     02  WKS-CSV-CHAR               PIC X(01) VALUE SPACE.
012500     02  WKS-CSV-NEXT-CHAR          PIC X(01) VALUE SPACE.
012550     02  FILLER                     PIC X(08) VALUE SPACES.
012600******************************************************************
012700*           RENGLON DESGLOSADO DEL REPORTE DE OPERADOR             *
012800******************************************************************
012900 01  WKS-ROW.
013000     02  WKS-ROW-STATUS             PIC X(01) VALUE SPACE.
013100     02  WKS-ROW-ERROR-TYPE         PIC X(07) VALUE SPACES.
013200     02  WKS-ROW-ERROR-CODE         PIC 9(04) VALUE ZERO.
013300     02  WKS-ROW-MESSAGE            PIC X(120) VALUE SPACES.
013400     02  WKS-ROW-AGENCY             PIC X(20) VALUE SPACES.
013450     02  WKS-ROW-FILENAME           PIC X(60) VALUE SPACES.
013460     02  FILLER                     PIC X(01) VALUE SPACE.
013510******************************************************************
013520*  VISTA ALTERNA DE WKS-ROW - LLAVE COMBINADA AGENCIA+ARCHIVO        *
013530*  PARA COMPARAR LOS DOS CAMPOS DE UN SOLO GOLPE EN 332              *
013540******************************************************************
013550 01  WKS-ROW-R REDEFINES WKS-ROW.
013560     02  FILLER                     PIC X(132).
013570     02  WKS-ROW-KEY                PIC X(80).
013580     02  FILLER                     PIC X(01).
013600******************************************************************
013700*     TABLA DE ARCHIVOS RASTREADOS POR AGENCIA (EN MEMORIA)        *
013800******************************************************************
013900*  UN RENGLON POR (AGENCIA, ARCHIVO) VISTO EN OPRHST.  CATEGORY    *
014000*  VALE 'P' (PASO SIN ERRORES), 'X' (REPARADO - FALLO Y LUEGO      *
014100*  PASO) O 'F' (SIGUE FALLANDO AL CIERRE DE LA CORRIDA).           *
014200******************************************************************
014300 77  WKS-FE-MAX                 PIC 9(03) COMP VALUE 300.
014400 77  WKS-FE-COUNT                PIC 9(03) COMP VALUE ZERO.
014500 01  WKS-FE-TABLE.
014600     02  WKS-FE-ENTRY OCCURS 1 TO 300 TIMES
014700                       DEPENDING ON WKS-FE-COUNT
014800                       INDEXED BY IDX-FE, IDX-FE2.
014900         03  WKS-FE-AGENCY          PIC X(20).
015000         03  WKS-FE-FILENAME        PIC X(60).
015100         03  WKS-FE-CATEGORY        PIC X(01).
015200         03  WKS-FE-ERR-COUNT       PIC 9(02) COMP VALUE ZERO.
015300         03  WKS-FE-ERR-MSG OCCURS 10 TIMES PIC X(120).
015400         03  WKS-FE-GROUPED         PIC 9(01) VALUE ZERO.
015500             88  FE-GROUPED                 VALUE 1.
015550         03  FILLER                 PIC X(01).
015600******************************************************************
015700*        TABLA DE CONTEOS POR AGENCIA (EN MEMORIA)                 *
015800******************************************************************
015900 77  WKS-AC-MAX                  PIC 9(03) COMP VALUE 200.
016000 77  WKS-AC-COUNT                PIC 9(03) COMP VALUE ZERO.
016100 01  WKS-AC-TABLE.
016200     02  WKS-AC-ENTRY OCCURS 1 TO 200 TIMES
016300                      DEPENDING ON WKS-AC-COUNT
016400                      INDEXED BY IDX-AC.
016500         03  WKS-AC-AGENCY          PIC X(20).
016600         03  WKS-AC-PASSED          PIC 9(05) COMP VALUE ZERO.
016700         03  WKS-AC-REPAIRED        PIC 9(05) COMP VALUE ZERO.
016800         03  WKS-AC-FAILED          PIC 9(05) COMP VALUE ZERO.
016850         03  FILLER                 PIC X(02).
016900******************************************************************
017000*         AREA DE TRABAJO PARA UN GRUPO DE ARCHIVOS                *
017100******************************************************************
017200 01  WKS-GROUP-WORK.
017300     02  WKS-GRP-FILE OCCURS 300 TIMES  PIC X(60).
017400     02  WKS-GRP-COUNT               PIC 9(03) COMP VALUE ZERO.
017450     02  FILLER                      PIC X(01).
017500 01  WKS-TOTALS.
017600     02  WKS-TOT-PASSED              PIC 9(05) COMP VALUE ZERO.
017700     02  WKS-TOT-REPAIRED            PIC 9(05) COMP VALUE ZERO.
017800     02  WKS-TOT-FAILED              PIC 9(05) COMP VALUE ZERO.
017850     02  FILLER                      PIC X(01).
017900 PROCEDURE DIVISION.
018000******************************************************************
018100*            000 - CONTROL PRINCIPAL DEL AGREGADOR                 *
018200******************************************************************
018300 000-MAIN.
018400     PERFORM 110-ACEPTA-PARAMETROS THRU 110-ACEPTA-PARAMETROS-E
018500     PERFORM 130-ABRE-ARCHIVOS THRU 130-ABRE-ARCHIVOS-E
018600     PERFORM 150-CARGA-CONTACTOS THRU 150-CARGA-CONTACTOS-E
018700     PERFORM 160-LEE-ENCABEZADO-OPRHST
018800         THRU 160-LEE-ENCABEZADO-OPRHST-E
018900     PERFORM 200-LEE-OPRHST THRU 200-LEE-OPRHST-E
019000     PERFORM 300-PROCESA-RENGLON THRU 300-PROCESA-RENGLON-E
019100         UNTIL EOF-OPRHST
019200     PERFORM 400-CALCULA-CONTEOS THRU 400-CALCULA-CONTEOS-E
019300     PERFORM 500-ESCRIBE-REPORTE-CORREO
019400         THRU 500-ESCRIBE-REPORTE-CORREO-E
019500     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
019600     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
019700     STOP RUN.
019800 000-MAIN-E. EXIT.
019900******************************************************************
020000*        110 - ACEPTA LA FECHA DE CORRIDA (TARJETA SYSIN)          *
020100******************************************************************
020200 110-ACEPTA-PARAMETROS.
020300     ACCEPT WKS-RUN-DATE FROM SYSIN
020400     IF WKS-RUN-YY < 80
020500         MOVE 20 TO WKS-RUN-CENTURY
020600     ELSE
020700         MOVE 19 TO WKS-RUN-CENTURY
020800     END-IF.
020900 110-ACEPTA-PARAMETROS-E. EXIT.
021000******************************************************************
021100*   130 - ABRE EL HISTORICO DE REPORTES Y EL REPORTE DE CORREO     *
021200******************************************************************
021300 130-ABRE-ARCHIVOS.
021400     OPEN INPUT OPRHST
021500     OPEN OUTPUT EMLRPT
021600     IF FS-OPRPT NOT = 0
021700         MOVE 'OPRHST' TO ARCHIVO
021800         MOVE 'OPEN'   TO ACCION
021900         PERFORM 999-ERROR-FATAL THRU 999-ERROR-FATAL-E
022000     END-IF
022100     IF FS-EMLRPT NOT = 0
022200         MOVE 'EMLRPT' TO ARCHIVO
022300         MOVE 'OPEN'   TO ACCION
022400         PERFORM 999-ERROR-FATAL THRU 999-ERROR-FATAL-E
022500     END-IF.
022600 130-ABRE-ARCHIVOS-E. EXIT.
022700******************************************************************
022800*  150 - CARGA LA LIBRETA DE DIRECCIONES DE CONTRIBUYENTE           *
022900*        (CONTADDR ES OPCIONAL - SU AUSENCIA NO ES ERROR FATAL)     *
023000******************************************************************
023100 150-CARGA-CONTACTOS.
023200     OPEN INPUT CONTADDR
023300     IF FS-CONTADDR = 0
023400         PERFORM 152-LEE-CONTADDR THRU 152-LEE-CONTADDR-E
023500         PERFORM 154-REGISTRA-CONTACTO THRU 154-REGISTRA-CONTACTO-E
023600             UNTIL EOF-CONTADDR
023700         CLOSE CONTADDR
023800     END-IF.
023900 150-CARGA-CONTACTOS-E. EXIT.
024000 152-LEE-CONTADDR.
024050*    890130 DJR 100410 - SE IGNORAN RENGLONES EN BLANCO Y LOS
024060*    MARCADOS CON '*' EN LA COLUMNA 1 (NOTAS DEL CUSTODIO DEL
024070*    ARCHIVO DE DIRECCIONES).
024100     READ CONTADDR INTO CAD-FD-RECORD
024200         AT END
024300             MOVE 1 TO WKS-EOF-CONTADDR
024400     END-READ
024450     IF NOT EOF-CONTADDR
024460         IF CAD-CV-FIRST-CHAR = '*' OR CAD-FD-TEXT = SPACES
024470             PERFORM 152-LEE-CONTADDR THRU 152-LEE-CONTADDR-E
024480         ELSE
024490             MOVE CAD-FD-TEXT(1:20)  TO RGM1-CT-AGENCY
024495             MOVE CAD-FD-TEXT(21:60) TO RGM1-CT-EMAIL
024497         END-IF
024499     END-IF.
024500 152-LEE-CONTADDR-E. EXIT.
024600 154-REGISTRA-CONTACTO.
024700     MOVE RGM1-CT-AGENCY TO WKS-CANON-RAW
024800     PERFORM 320-CANONIZA-AGENCIA-FILA THRU 320-CANONIZA-AGENCIA-FILA-E
024900     MOVE RGM1-CT-EMAIL TO WKS-AGY-EMAIL(IDX-AGENCY)
025000     MOVE 1 TO WKS-AGY-HAS-EMAIL(IDX-AGENCY)
025100     PERFORM 152-LEE-CONTADDR THRU 152-LEE-CONTADDR-E.
025200 154-REGISTRA-CONTACTO-E. EXIT.
025300******************************************************************
025400*      160 - DESCARTA EL RENGLON DE ENCABEZADO DE OPRHST           *
025500******************************************************************
025600 160-LEE-ENCABEZADO-OPRHST.
025650*    910722 EPR 200591 - SE VERIFICA LA ETIQUETA DEL ENCABEZADO
025660*    ANTES DE DESCARTARLO - UN OPRHST SIN ENCABEZADO INDICA QUE
025670*    SE CONCATENO MAL EL JCL DE ENTRADA.
025700     READ OPRHST INTO RGO1-OPERATOR-LINE
025800         AT END
025900             MOVE 1 TO WKS-EOF-OPRHST
026000     END-READ
026050     IF NOT EOF-OPRHST
026060         IF OPH-HV-TAG NOT = 'PROCESSING-STATUS,'
026070             MOVE 'OPRHST' TO ARCHIVO
026080             MOVE 'HDR'    TO ACCION
026090             PERFORM 999-ERROR-FATAL THRU 999-ERROR-FATAL-E
026095         END-IF
026098     END-IF.
026100 160-LEE-ENCABEZADO-OPRHST-E. EXIT.
026200******************************************************************
026300*              200 - LEE UN RENGLON DE DETALLE DE OPRHST           *
026400******************************************************************
026500 200-LEE-OPRHST.
026600     READ OPRHST INTO RGO1-OPERATOR-LINE
026700         AT END
026800             MOVE 1 TO WKS-EOF-OPRHST
026900     END-READ.
027000 200-LEE-OPRHST-E. EXIT.
027100******************************************************************
027200*   300 - DESGLOSA EL RENGLON Y APLICA LAS REGLAS DE ESTADISTICA   *
027300******************************************************************
027400 300-PROCESA-RENGLON.
027500     PERFORM 310-PARTE-RENGLON-CSV THRU 310-PARTE-RENGLON-CSV-E
027600     MOVE WKS-CSV-FIELD(1)  TO WKS-ROW-STATUS
027700     MOVE WKS-CSV-FIELD(2)  TO WKS-ROW-ERROR-TYPE
027750     PERFORM 302-MIDE-CODIGO-ERROR THRU 302-MIDE-CODIGO-ERROR-E
027900     MOVE WKS-CSV-FIELD(5)  TO WKS-ROW-MESSAGE
028000     MOVE WKS-CSV-FIELD(9)  TO WKS-ROW-AGENCY
028100     MOVE WKS-CSV-FIELD(12) TO WKS-ROW-FILENAME
028200     IF WKS-ROW-AGENCY = SPACES
028300         MOVE 'UNKNOWN' TO WKS-ROW-AGENCY
028400     END-IF
028500     MOVE WKS-ROW-AGENCY TO WKS-CANON-RAW
028600     PERFORM 320-CANONIZA-AGENCIA-FILA THRU 320-CANONIZA-AGENCIA-FILA-E
028700     MOVE WKS-CANON-OFFICIAL TO WKS-ROW-AGENCY
028800     PERFORM 330-BUSCA-ARCHIVO THRU 330-BUSCA-ARCHIVO-E
028900     PERFORM 340-CLASIFICA-RENGLON THRU 340-CLASIFICA-RENGLON-E
029000     PERFORM 200-LEE-OPRHST THRU 200-LEE-OPRHST-E.
029100 300-PROCESA-RENGLON-E. EXIT.
029110******************************************************************
029120*  302 - MIDE CUANTOS DIGITOS TRAE EL ERROR-CODE DEL CSV (YA NO     *
029130*         VIENE CON CEROS A LA IZQUIERDA - REQ 06-0034) Y LO       *
029140*         MUEVE A WKS-ROW-ERROR-CODE                                *
029150******************************************************************
029160 302-MIDE-CODIGO-ERROR.
029170     MOVE 5 TO WKS-CODE-LEN
029180     PERFORM 304-BUSCA-FIN-CODIGO THRU 304-BUSCA-FIN-CODIGO-E
029190         VARYING WKS-K FROM 1 BY 1
029191         UNTIL WKS-K > 4 OR WKS-CODE-LEN NOT = 5
029192     IF WKS-CODE-LEN = 5
029193         MOVE 4 TO WKS-CODE-LEN
029194     ELSE
029195         SUBTRACT 1 FROM WKS-CODE-LEN
029196     END-IF
029197     MOVE WKS-CSV-FIELD(3) (1:WKS-CODE-LEN) TO WKS-ROW-ERROR-CODE.
029198 302-MIDE-CODIGO-ERROR-E. EXIT.
029199 304-BUSCA-FIN-CODIGO.
029200     IF WKS-CSV-FIELD(3) (WKS-K:1) = SPACE
029201         MOVE WKS-K TO WKS-CODE-LEN
029202     END-IF.
029203 304-BUSCA-FIN-CODIGO-E. EXIT.
029210******************************************************************
029300*  310 - PARTE UN RENGLON CSV EN 15 CAMPOS, RESPETANDO \, COMO     *
029400*        COMA ESCAPADA DENTRO DEL MENSAJE (NO COMO SEPARADOR)      *
029500******************************************************************
029600 310-PARTE-RENGLON-CSV.
029700     MOVE SPACES TO WKS-CSV-FIELD(1) WKS-CSV-FIELD(2) WKS-CSV-FIELD(3)
029800     MOVE SPACES TO WKS-CSV-FIELD(4) WKS-CSV-FIELD(5) WKS-CSV-FIELD(6)
029900     MOVE SPACES TO WKS-CSV-FIELD(7) WKS-CSV-FIELD(8) WKS-CSV-FIELD(9)
030000     MOVE SPACES TO WKS-CSV-FIELD(10) WKS-CSV-FIELD(11)
030100     MOVE SPACES TO WKS-CSV-FIELD(12) WKS-CSV-FIELD(13)
030200     MOVE SPACES TO WKS-CSV-FIELD(14) WKS-CSV-FIELD(15)
030300     MOVE 1 TO WKS-CSV-FLDIDX
030400     MOVE 1 TO WKS-CSV-OUTPOS
030500     PERFORM 312-DESGLOSA-UN-CARACTER THRU 312-DESGLOSA-UN-CARACTER-E
030600         VARYING WKS-CSV-POS FROM 1 BY 1 UNTIL WKS-CSV-POS > 640.
030700 310-PARTE-RENGLON-CSV-E. EXIT.
030800 312-DESGLOSA-UN-CARACTER.
030900     MOVE RGO1-LINE-TEXT(WKS-CSV-POS:1) TO WKS-CSV-CHAR
031000     IF WKS-CSV-CHAR = '\' AND WKS-CSV-POS < 640
031100         MOVE RGO1-LINE-TEXT(WKS-CSV-POS + 1:1) TO WKS-CSV-NEXT-CHAR
031200         IF WKS-CSV-NEXT-CHAR = ','
031300             MOVE ',' TO WKS-CSV-FIELD(WKS-CSV-FLDIDX)
031400                 (WKS-CSV-OUTPOS:1)
031500             ADD 1 TO WKS-CSV-OUTPOS
031600             ADD 1 TO WKS-CSV-POS
031700         ELSE
031800             MOVE WKS-CSV-CHAR TO WKS-CSV-FIELD(WKS-CSV-FLDIDX)
031900                 (WKS-CSV-OUTPOS:1)
032000             ADD 1 TO WKS-CSV-OUTPOS
032100         END-IF
032200     ELSE
032300         IF WKS-CSV-CHAR = ',' AND WKS-CSV-FLDIDX < 15
032400             ADD 1 TO WKS-CSV-FLDIDX
032500             MOVE 1 TO WKS-CSV-OUTPOS
032600         ELSE
032700             MOVE WKS-CSV-CHAR TO WKS-CSV-FIELD(WKS-CSV-FLDIDX)
032800                 (WKS-CSV-OUTPOS:1)
032900             ADD 1 TO WKS-CSV-OUTPOS
033000         END-IF
033100     END-IF.
033200 312-DESGLOSA-UN-CARACTER-E. EXIT.
033300******************************************************************
033400*  320 - CANONIZA UNA CLAVE DE AGENCIA (MINUSCULAS, SIN GUIONES)   *
033500*        CONTRA LA TABLA DE CONTRIBUYENTES CONOCIDOS               *
033600******************************************************************
033700*  AL ENTRAR, WKS-CANON-RAW TRAE LA ORTOGRAFIA ORIGINAL DE LA AGENCIA  *
033800*  (SIN LIMPIAR TODAVIA) Y SIRVE TAMBIEN COMO LA ORTOGRAFIA OFICIAL   *
033900*  SI ES UNA AGENCIA NUEVA.  A LA SALIDA WKS-CANON-IDX APUNTA A LA    *
034000*  ENTRADA DE LA TABLA, YA SEA ENCONTRADA O RECIEN CREADA.             *
034100 320-CANONIZA-AGENCIA-FILA.
034200     MOVE WKS-CANON-RAW TO WKS-CANON-ORIGINAL
034300     INSPECT WKS-CANON-RAW REPLACING ALL '-' BY SPACE
034400     INSPECT WKS-CANON-RAW
034500         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
034600                 TO 'abcdefghijklmnopqrstuvwxyz'
034700     MOVE ZERO TO WKS-CANON-FOUND
034800     PERFORM 322-COMPARA-AGENCIA-FILA THRU 322-COMPARA-AGENCIA-FILA-E
034900         VARYING IDX-AGENCY FROM 1 BY 1
035000             UNTIL IDX-AGENCY > WKS-AGENCY-COUNT OR CANON-FOUND
035100     IF NOT CANON-FOUND
035200         PERFORM 324-AGREGA-AGENCIA-FILA THRU 324-AGREGA-AGENCIA-FILA-E
035300     END-IF
035400     SET IDX-AGENCY TO WKS-CANON-IDX.
035500 320-CANONIZA-AGENCIA-FILA-E. EXIT.
035600 322-COMPARA-AGENCIA-FILA.
035700     IF WKS-AGY-RAW-KEY(IDX-AGENCY) = WKS-CANON-RAW
035800         MOVE 1 TO WKS-CANON-FOUND
035900         MOVE WKS-AGY-OFFICIAL(IDX-AGENCY) TO WKS-CANON-OFFICIAL
036000         SET WKS-CANON-IDX TO IDX-AGENCY
036100     END-IF.
036200 322-COMPARA-AGENCIA-FILA-E. EXIT.
036300 324-AGREGA-AGENCIA-FILA.
036400     ADD 1 TO WKS-AGENCY-COUNT
036500     SET IDX-AGENCY TO WKS-AGENCY-COUNT
036600     MOVE WKS-CANON-RAW TO WKS-AGY-RAW-KEY(IDX-AGENCY)
036700     IF WKS-CANON-ORIGINAL = 'UNKNOWN' OR WKS-CANON-ORIGINAL = SPACES
036800         MOVE 'UNKNOWN' TO WKS-AGY-OFFICIAL(IDX-AGENCY)
036900     ELSE
037000         MOVE WKS-CANON-ORIGINAL TO WKS-AGY-OFFICIAL(IDX-AGENCY)
037100     END-IF
037200     MOVE WKS-AGY-OFFICIAL(IDX-AGENCY) TO WKS-CANON-OFFICIAL
037300     SET WKS-CANON-IDX TO WKS-AGENCY-COUNT.
037400 324-AGREGA-AGENCIA-FILA-E. EXIT.
037500******************************************************************
037600*   330 - BUSCA (O CREA) LA ENTRADA DE (AGENCIA,ARCHIVO) EN LA     *
037700*         TABLA DE ARCHIVOS RASTREADOS                             *
037800******************************************************************
037900 330-BUSCA-ARCHIVO.
038000     MOVE ZERO TO WKS-SAME-FLAG
038100     PERFORM 332-COMPARA-ARCHIVO THRU 332-COMPARA-ARCHIVO-E
038200         VARYING IDX-FE FROM 1 BY 1 UNTIL IDX-FE > WKS-FE-COUNT
038300             OR MENSAJES-IGUALES
038400     IF NOT MENSAJES-IGUALES
038500         PERFORM 334-AGREGA-ARCHIVO THRU 334-AGREGA-ARCHIVO-E
038600     ELSE
038700         SET IDX-FE DOWN BY 1
038800     END-IF.
038900 330-BUSCA-ARCHIVO-E. EXIT.
039000 332-COMPARA-ARCHIVO.
039050     MOVE SPACES TO WKS-FE-KEY-BUILD
039060     MOVE WKS-FE-AGENCY(IDX-FE)   TO WKS-FE-KEY-BUILD(1:20)
039070     MOVE WKS-FE-FILENAME(IDX-FE) TO WKS-FE-KEY-BUILD(21:60)
039100     IF WKS-FE-KEY-BUILD = WKS-ROW-KEY
039300         MOVE 1 TO WKS-SAME-FLAG
039400     END-IF.
039500 332-COMPARA-ARCHIVO-E. EXIT.
039600 334-AGREGA-ARCHIVO.
039700     ADD 1 TO WKS-FE-COUNT
039800     SET IDX-FE TO WKS-FE-COUNT
039900     MOVE WKS-ROW-AGENCY   TO WKS-FE-AGENCY(IDX-FE)
040000     MOVE WKS-ROW-FILENAME TO WKS-FE-FILENAME(IDX-FE)
040100     MOVE SPACE            TO WKS-FE-CATEGORY(IDX-FE)
040200     MOVE ZERO             TO WKS-FE-ERR-COUNT(IDX-FE).
040300 334-AGREGA-ARCHIVO-E. EXIT.
040400******************************************************************
040500*  340 - APLICA LAS REGLAS DE PASS/FAIL/REPARADO DE LA CORRIDA     *
040600*        COMPLETA A LA ENTRADA (AGENCIA,ARCHIVO) LOCALIZADA        *
040700******************************************************************
040800 340-CLASIFICA-RENGLON.
040900     EVALUATE WKS-ROW-STATUS
041000         WHEN 'P'
041100             IF WKS-FE-ERR-COUNT(IDX-FE) > 0
041200                 MOVE 'X' TO WKS-FE-CATEGORY(IDX-FE)
041300             ELSE
041400                 MOVE 'P' TO WKS-FE-CATEGORY(IDX-FE)
041500             END-IF
041600         WHEN 'F'
041700             IF WKS-FE-CATEGORY(IDX-FE) NOT = 'P'
041800                     AND WKS-FE-CATEGORY(IDX-FE) NOT = 'X'
041900                 IF WKS-ROW-ERROR-TYPE = 'Error'
042000                         AND WKS-ROW-ERROR-CODE NOT = WKS-DUP-VERSION-CODE
042100                     PERFORM 342-AGREGA-MENSAJE-ARCHIVO
042200                         THRU 342-AGREGA-MENSAJE-ARCHIVO-E
042250                     MOVE 'F' TO WKS-FE-CATEGORY(IDX-FE)
042300                 END-IF
042500             END-IF
042600     END-EVALUATE.
042700 340-CLASIFICA-RENGLON-E. EXIT.
042800 342-AGREGA-MENSAJE-ARCHIVO.
042900     MOVE ZERO TO WKS-SAME-FLAG
043000     PERFORM 344-EXISTE-MENSAJE THRU 344-EXISTE-MENSAJE-E
043100         VARYING WKS-K FROM 1 BY 1
043200             UNTIL WKS-K > WKS-FE-ERR-COUNT(IDX-FE)
043300                 OR MENSAJES-IGUALES
043400     IF NOT MENSAJES-IGUALES
043500             AND WKS-FE-ERR-COUNT(IDX-FE) < 10
043600         ADD 1 TO WKS-FE-ERR-COUNT(IDX-FE)
043700         MOVE WKS-ROW-MESSAGE
043800             TO WKS-FE-ERR-MSG(IDX-FE, WKS-FE-ERR-COUNT(IDX-FE))
043900     END-IF.
044000 342-AGREGA-MENSAJE-ARCHIVO-E. EXIT.
044100 344-EXISTE-MENSAJE.
044200     IF WKS-FE-ERR-MSG(IDX-FE, WKS-K) = WKS-ROW-MESSAGE
044300         MOVE 1 TO WKS-SAME-FLAG
044400     END-IF.
044500 344-EXISTE-MENSAJE-E. EXIT.
044600******************************************************************
044700*  400 - RECORRE LA TABLA DE ARCHIVOS UNA VEZ AL CIERRE DE LA      *
044800*        CORRIDA Y ACUMULA LOS CONTEOS POR AGENCIA                 *
044900******************************************************************
045000 400-CALCULA-CONTEOS.
045100     PERFORM 410-PROCESA-CONTEO-ARCHIVO
045200         THRU 410-PROCESA-CONTEO-ARCHIVO-E
045300         VARYING IDX-FE FROM 1 BY 1 UNTIL IDX-FE > WKS-FE-COUNT.
045400 400-CALCULA-CONTEOS-E. EXIT.
045500 410-PROCESA-CONTEO-ARCHIVO.
045600     MOVE ZERO TO WKS-SAME-FLAG
045700     PERFORM 402-COMPARA-CONTEO-AGENCIA
045800         THRU 402-COMPARA-CONTEO-AGENCIA-E
045900         VARYING IDX-AC FROM 1 BY 1 UNTIL IDX-AC > WKS-AC-COUNT
046000             OR MENSAJES-IGUALES
046100     IF NOT MENSAJES-IGUALES
046200         PERFORM 404-AGREGA-CONTEO-AGENCIA
046300             THRU 404-AGREGA-CONTEO-AGENCIA-E
046400     ELSE
046500         SET IDX-AC DOWN BY 1
046600     END-IF
046700     EVALUATE WKS-FE-CATEGORY(IDX-FE)
046800         WHEN 'P'
046900             ADD 1 TO WKS-AC-PASSED(IDX-AC)
047000         WHEN 'X'
047100             ADD 1 TO WKS-AC-REPAIRED(IDX-AC)
047200         WHEN 'F'
047300             ADD 1 TO WKS-AC-FAILED(IDX-AC)
047400     END-EVALUATE.
047500 410-PROCESA-CONTEO-ARCHIVO-E. EXIT.
047600 402-COMPARA-CONTEO-AGENCIA.
047700     IF WKS-AC-AGENCY(IDX-AC) = WKS-FE-AGENCY(IDX-FE)
047800         MOVE 1 TO WKS-SAME-FLAG
047900     END-IF.
048000 402-COMPARA-CONTEO-AGENCIA-E. EXIT.
048100 404-AGREGA-CONTEO-AGENCIA.
048200     ADD 1 TO WKS-AC-COUNT
048300     SET IDX-AC TO WKS-AC-COUNT
048400     MOVE WKS-FE-AGENCY(IDX-FE) TO WKS-AC-AGENCY(IDX-AC).
048500 404-AGREGA-CONTEO-AGENCIA-E. EXIT.
048600******************************************************************
048700*  500 - ORDENA LAS AGENCIAS (ASCENDENTE, UNKNOWN AL FINAL) Y      *
048800*        ESCRIBE EL REPORTE DE CORREO COMPLETO                     *
048900******************************************************************
049000 500-ESCRIBE-REPORTE-CORREO.
049100     SORT SORTWK
049200         ON ASCENDING KEY SRT-EM-UNKNOWN-FLAG SRT-EM-AGENCY
049300         INPUT PROCEDURE IS 510-CARGA-SORTWK-CORREO
049400         OUTPUT PROCEDURE IS 520-ESCRIBE-BLOQUES-CORREO.
049500 500-ESCRIBE-REPORTE-CORREO-E. EXIT.
049600 510-CARGA-SORTWK-CORREO.
049700     PERFORM 511-RELEASE-AGENCIA-CORREO
049800         THRU 511-RELEASE-AGENCIA-CORREO-E
049900         VARYING IDX-AC FROM 1 BY 1 UNTIL IDX-AC > WKS-AC-COUNT.
050000 510-CARGA-SORTWK-CORREO-E. EXIT.
050100 511-RELEASE-AGENCIA-CORREO.
050200     IF WKS-AC-AGENCY(IDX-AC) = 'UNKNOWN'
050300         MOVE '9' TO SRT-EM-UNKNOWN-FLAG
050400     ELSE
050500         MOVE '0' TO SRT-EM-UNKNOWN-FLAG
050600     END-IF
050700     MOVE WKS-AC-AGENCY(IDX-AC)    TO SRT-EM-AGENCY
050800     MOVE WKS-AC-PASSED(IDX-AC)    TO SRT-EM-PASSED
050900     MOVE WKS-AC-REPAIRED(IDX-AC)  TO SRT-EM-REPAIRED
051000     MOVE WKS-AC-FAILED(IDX-AC)    TO SRT-EM-FAILED
051100     COMPUTE SRT-EM-TOTAL = WKS-AC-PASSED(IDX-AC)
051200         + WKS-AC-REPAIRED(IDX-AC) + WKS-AC-FAILED(IDX-AC)
051300     MOVE SPACES TO SRT-EM-EMAIL
051400     MOVE WKS-AC-AGENCY(IDX-AC) TO WKS-CANON-OFFICIAL
051500     PERFORM 512-BUSCA-EMAIL-AGENCIA THRU 512-BUSCA-EMAIL-AGENCIA-E
051600     RELEASE SRT-EMAIL-REC.
051700 511-RELEASE-AGENCIA-CORREO-E. EXIT.
051800 512-BUSCA-EMAIL-AGENCIA.
051900     MOVE ZERO TO WKS-SAME-FLAG
052000     PERFORM 514-COMPARA-EMAIL-AGENCIA
052100         THRU 514-COMPARA-EMAIL-AGENCIA-E
052200         VARYING IDX-AGENCY FROM 1 BY 1
052300             UNTIL IDX-AGENCY > WKS-AGENCY-COUNT OR MENSAJES-IGUALES.
052400 512-BUSCA-EMAIL-AGENCIA-E. EXIT.
052500 514-COMPARA-EMAIL-AGENCIA.
052600     IF WKS-AGY-OFFICIAL(IDX-AGENCY) = WKS-CANON-OFFICIAL
052700             AND AGY-HAS-EMAIL(IDX-AGENCY)
052800         MOVE 1 TO WKS-SAME-FLAG
052900         MOVE WKS-AGY-EMAIL(IDX-AGENCY) TO SRT-EM-EMAIL
053000     END-IF.
053100 514-COMPARA-EMAIL-AGENCIA-E. EXIT.
053200 520-ESCRIBE-BLOQUES-CORREO.
053300     MOVE ZERO TO WKS-EOF-SORTWK
053400     PERFORM 524-RETORNA-AGENCIA-CORREO
053500         THRU 524-RETORNA-AGENCIA-CORREO-E
053600     PERFORM 522-ESCRIBE-UN-BLOQUE-CORREO
053700         THRU 522-ESCRIBE-UN-BLOQUE-CORREO-E
053800         UNTIL EOF-SORTWK.
053900 520-ESCRIBE-BLOQUES-CORREO-E. EXIT.
054000 524-RETORNA-AGENCIA-CORREO.
054100     RETURN SORTWK INTO SRT-EMAIL-REC
054200         AT END
054300             MOVE 1 TO WKS-EOF-SORTWK.
054400 524-RETORNA-AGENCIA-CORREO-E. EXIT.
054500 522-ESCRIBE-UN-BLOQUE-CORREO.
054600     IF WKS-I > 0
054700         WRITE EML-FD-RECORD FROM RGM1-BLANK-LINE
054800     END-IF
054900     ADD 1 TO WKS-I
055000     MOVE SRT-EM-AGENCY TO RGM1-AH-NAME
055100     IF SRT-EM-EMAIL NOT = SPACES
055200         MOVE ' (EMAIL: ' TO RGM1-AH-EMAIL-TAG
055300         MOVE SRT-EM-EMAIL TO RGM1-AH-EMAIL
055400         MOVE ')' TO RGM1-AH-EMAIL-CLOSE
055500     ELSE
055600         MOVE SPACES TO RGM1-AH-EMAIL-TAG
055700         MOVE SPACES TO RGM1-AH-EMAIL
055800         MOVE SPACES TO RGM1-AH-EMAIL-CLOSE
055900     END-IF
056000     WRITE EML-FD-RECORD FROM RGM1-AGENCY-HEADER
056100     MOVE RGM1-LBL-TOTAL TO RGM1-CL-LABEL
056200     MOVE SRT-EM-TOTAL TO WKS-CNT-DISPLAY
056250     PERFORM 526-ACHICA-CONTADOR THRU 526-ACHICA-CONTADOR-E
056400     WRITE EML-FD-RECORD FROM RGM1-COUNT-LINE
056500     MOVE RGM1-LBL-PASSED TO RGM1-CL-LABEL
056600     MOVE SRT-EM-PASSED TO WKS-CNT-DISPLAY
056650     PERFORM 526-ACHICA-CONTADOR THRU 526-ACHICA-CONTADOR-E
056800     WRITE EML-FD-RECORD FROM RGM1-COUNT-LINE
056900     MOVE RGM1-LBL-REPAIRED TO RGM1-CL-LABEL
057000     MOVE SRT-EM-REPAIRED TO WKS-CNT-DISPLAY
057050     PERFORM 526-ACHICA-CONTADOR THRU 526-ACHICA-CONTADOR-E
057200     WRITE EML-FD-RECORD FROM RGM1-COUNT-LINE
057300     MOVE RGM1-LBL-FAILED TO RGM1-CL-LABEL
057400     MOVE SRT-EM-FAILED TO WKS-CNT-DISPLAY
057450     PERFORM 526-ACHICA-CONTADOR THRU 526-ACHICA-CONTADOR-E
057600     WRITE EML-FD-RECORD FROM RGM1-COUNT-LINE
057700     IF SRT-EM-FAILED > 0
057800         MOVE RGM1-TITLE-FAILURES TO RGM1-SUMMARY-TITLE-LINE
057900         WRITE EML-FD-RECORD FROM RGM1-SUMMARY-TITLE-LINE
058000         MOVE SRT-EM-AGENCY TO WKS-CANON-OFFICIAL
058100         PERFORM 610-ESCRIBE-GRUPOS-FALLOS
058150             THRU 610-ESCRIBE-GRUPOS-FALLOS-E
058200     END-IF
058300     IF SRT-EM-REPAIRED > 0
058400         MOVE RGM1-TITLE-FIXES TO RGM1-SUMMARY-TITLE-LINE
058500         WRITE EML-FD-RECORD FROM RGM1-SUMMARY-TITLE-LINE
058600         MOVE SRT-EM-AGENCY TO WKS-CANON-OFFICIAL
058700         PERFORM 620-ESCRIBE-GRUPOS-ARREGLOS
058800             THRU 620-ESCRIBE-GRUPOS-ARREGLOS-E
058900     END-IF
059000     PERFORM 524-RETORNA-AGENCIA-CORREO THRU 524-RETORNA-AGENCIA-CORREO-E.
059100 522-ESCRIBE-UN-BLOQUE-CORREO-E. EXIT.
059110******************************************************************
059120*  526 - QUITA LOS CEROS A LA IZQUIERDA DE WKS-CNT-DISPLAY ANTES    *
059130*        DE MOVERLO A RGM1-CL-COUNT (REQ 06-0034, MISMO PATRON DE   *
059140*        238-ACHICA-COD-ERROR EN RGIN1C02) - SIN ESTO EL CORREO     *
059150*        MUESTRA "00005" EN VEZ DE "5"                              *
059160******************************************************************
059170 526-ACHICA-CONTADOR.
059180     MOVE WKS-CNT-DISPLAY TO WKS-EDIT-CONTADOR
059190     MOVE 6 TO WKS-CNT-DIGIT-POS
059200     PERFORM 528-BUSCA-DIGITO-CONTADOR THRU 528-BUSCA-DIGITO-CONTADOR-E
059210         VARYING WKS-K FROM 1 BY 1
059220         UNTIL WKS-K > 5 OR WKS-CNT-DIGIT-POS NOT = 6
059230     MOVE SPACES TO RGM1-CL-COUNT
059240     IF WKS-CNT-DIGIT-POS NOT = 6
059250         MOVE WKS-EDIT-CONTADOR(WKS-CNT-DIGIT-POS:) TO RGM1-CL-COUNT
059260     END-IF.
059270 526-ACHICA-CONTADOR-E. EXIT.
059280 528-BUSCA-DIGITO-CONTADOR.
059290     IF WKS-EDIT-CONTADOR(WKS-K:1) NOT = SPACE
059300         MOVE WKS-K TO WKS-CNT-DIGIT-POS
059310     END-IF.
059320 528-BUSCA-DIGITO-CONTADOR-E. EXIT.
059330******************************************************************
059340*  610 - AGRUPA Y ESCRIBE LOS ARCHIVOS AUN FALLIDOS DE UNA         *
059350*        AGENCIA QUE COMPARTEN EL MISMO CONJUNTO DE MENSAJES       *
059500******************************************************************
059600 610-ESCRIBE-GRUPOS-FALLOS.
059700     PERFORM 612-LIMPIA-GROUPED-FALLOS THRU 612-LIMPIA-GROUPED-FALLOS-E
059800         VARYING IDX-FE FROM 1 BY 1 UNTIL IDX-FE > WKS-FE-COUNT
059900     PERFORM 614-AGRUPA-UN-FALLO THRU 614-AGRUPA-UN-FALLO-E
060000         VARYING IDX-FE FROM 1 BY 1 UNTIL IDX-FE > WKS-FE-COUNT.
060100 610-ESCRIBE-GRUPOS-FALLOS-E. EXIT.
060200 612-LIMPIA-GROUPED-FALLOS.
060300     IF WKS-FE-AGENCY(IDX-FE) = WKS-CANON-OFFICIAL
060400             AND WKS-FE-CATEGORY(IDX-FE) = 'F'
060500         MOVE ZERO TO WKS-FE-GROUPED(IDX-FE)
060600     END-IF.
060700 612-LIMPIA-GROUPED-FALLOS-E. EXIT.
060800 614-AGRUPA-UN-FALLO.
060900     IF WKS-FE-AGENCY(IDX-FE) = WKS-CANON-OFFICIAL
061000             AND WKS-FE-CATEGORY(IDX-FE) = 'F'
061100             AND NOT FE-GROUPED(IDX-FE)
061200         PERFORM 630-ORDENA-MENSAJES-ARCHIVO
061300             THRU 630-ORDENA-MENSAJES-ARCHIVO-E
061400         MOVE ZERO TO WKS-GRP-COUNT
061500         ADD 1 TO WKS-GRP-COUNT
061600         MOVE WKS-FE-FILENAME(IDX-FE) TO WKS-GRP-FILE(WKS-GRP-COUNT)
061700         MOVE 1 TO WKS-FE-GROUPED(IDX-FE)
061800         PERFORM 640-BUSCA-PARES-DEL-GRUPO
061900             THRU 640-BUSCA-PARES-DEL-GRUPO-E
062000             VARYING IDX-FE2 FROM IDX-FE BY 1 UNTIL IDX-FE2 > WKS-FE-COUNT
062100         PERFORM 650-ESCRIBE-UN-GRUPO THRU 650-ESCRIBE-UN-GRUPO-E
062200     END-IF.
062300 614-AGRUPA-UN-FALLO-E. EXIT.
062400******************************************************************
062500*  620 - AGRUPA Y ESCRIBE LOS ARCHIVOS REPARADOS DE UNA AGENCIA    *
062600*        QUE COMPARTEN EL MISMO CONJUNTO DE MENSAJES                *
062700******************************************************************
062800 620-ESCRIBE-GRUPOS-ARREGLOS.
062900     PERFORM 622-LIMPIA-GROUPED-ARREGLOS
063000         THRU 622-LIMPIA-GROUPED-ARREGLOS-E
063100         VARYING IDX-FE FROM 1 BY 1 UNTIL IDX-FE > WKS-FE-COUNT
063200     PERFORM 624-AGRUPA-UN-ARREGLO THRU 624-AGRUPA-UN-ARREGLO-E
063300         VARYING IDX-FE FROM 1 BY 1 UNTIL IDX-FE > WKS-FE-COUNT.
063400 620-ESCRIBE-GRUPOS-ARREGLOS-E. EXIT.
063500 622-LIMPIA-GROUPED-ARREGLOS.
063600     IF WKS-FE-AGENCY(IDX-FE) = WKS-CANON-OFFICIAL
063700             AND WKS-FE-CATEGORY(IDX-FE) = 'X'
063800         MOVE ZERO TO WKS-FE-GROUPED(IDX-FE)
063900     END-IF.
064000 622-LIMPIA-GROUPED-ARREGLOS-E. EXIT.
064100 624-AGRUPA-UN-ARREGLO.
064200     IF WKS-FE-AGENCY(IDX-FE) = WKS-CANON-OFFICIAL
064300             AND WKS-FE-CATEGORY(IDX-FE) = 'X'
064400             AND NOT FE-GROUPED(IDX-FE)
064500         PERFORM 630-ORDENA-MENSAJES-ARCHIVO
064600             THRU 630-ORDENA-MENSAJES-ARCHIVO-E
064700         MOVE ZERO TO WKS-GRP-COUNT
064800         ADD 1 TO WKS-GRP-COUNT
064900         MOVE WKS-FE-FILENAME(IDX-FE) TO WKS-GRP-FILE(WKS-GRP-COUNT)
065000         MOVE 1 TO WKS-FE-GROUPED(IDX-FE)
065100         PERFORM 640-BUSCA-PARES-DEL-GRUPO
065200             THRU 640-BUSCA-PARES-DEL-GRUPO-E
065300             VARYING IDX-FE2 FROM IDX-FE BY 1 UNTIL IDX-FE2 > WKS-FE-COUNT
065400         PERFORM 650-ESCRIBE-UN-GRUPO THRU 650-ESCRIBE-UN-GRUPO-E
065500     END-IF.
065600 624-AGRUPA-UN-ARREGLO-E. EXIT.
065700******************************************************************
065800*  630 - ORDENA ASCENDENTE LOS MENSAJES DE UN ARCHIVO (BUBBLE)     *
065900*        PARA QUE DOS ARCHIVOS CON EL MISMO CONJUNTO DE MENSAJES   *
066000*        QUEDEN CON LA MISMA IMAGEN SIN IMPORTAR EL ORDEN ORIGINAL *
066100******************************************************************
066200 630-ORDENA-MENSAJES-ARCHIVO.
066300     IF WKS-FE-ERR-COUNT(IDX-FE) > 1
066400         PERFORM 632-PASADA-DE-ORDEN THRU 632-PASADA-DE-ORDEN-E
066500             VARYING WKS-I FROM 1 BY 1
066600                 UNTIL WKS-I > WKS-FE-ERR-COUNT(IDX-FE) - 1
066700     END-IF.
066800 630-ORDENA-MENSAJES-ARCHIVO-E. EXIT.
066900 632-PASADA-DE-ORDEN.
067000     PERFORM 634-COMPARA-Y-CAMBIA THRU 634-COMPARA-Y-CAMBIA-E
067100         VARYING WKS-J FROM 1 BY 1
067200             UNTIL WKS-J > WKS-FE-ERR-COUNT(IDX-FE) - WKS-I.
067300 632-PASADA-DE-ORDEN-E. EXIT.
067400 634-COMPARA-Y-CAMBIA.
067500     IF WKS-FE-ERR-MSG(IDX-FE, WKS-J) > WKS-FE-ERR-MSG(IDX-FE, WKS-J + 1)
067600         MOVE WKS-FE-ERR-MSG(IDX-FE, WKS-J)     TO WKS-ROW-MESSAGE
067700         MOVE WKS-FE-ERR-MSG(IDX-FE, WKS-J + 1) TO
067800             WKS-FE-ERR-MSG(IDX-FE, WKS-J)
067900         MOVE WKS-ROW-MESSAGE TO WKS-FE-ERR-MSG(IDX-FE, WKS-J + 1)
068000     END-IF.
068100 634-COMPARA-Y-CAMBIA-E. EXIT.
068200******************************************************************
068300*  640 - BUSCA OTROS ARCHIVOS DE LA MISMA AGENCIA/CATEGORIA QUE     *
068400*        COMPARTAN EL CONJUNTO DE MENSAJES DEL GRUPO ACTUAL         *
068500******************************************************************
068600 640-BUSCA-PARES-DEL-GRUPO.
068700     IF IDX-FE2 NOT = IDX-FE
068800             AND WKS-FE-AGENCY(IDX-FE2) = WKS-CANON-OFFICIAL
068900             AND WKS-FE-CATEGORY(IDX-FE2) = WKS-FE-CATEGORY(IDX-FE)
069000             AND NOT FE-GROUPED(IDX-FE2)
069100         PERFORM 636-ORDENA-MENSAJES-ARCHIVO-2
069200             THRU 636-ORDENA-MENSAJES-ARCHIVO-2-E
069300         MOVE ZERO TO WKS-SAME-FLAG
069400         PERFORM 642-COMPARA-CONJUNTO-MENSAJES
069500             THRU 642-COMPARA-CONJUNTO-MENSAJES-E
069600         IF MENSAJES-IGUALES
069700             ADD 1 TO WKS-GRP-COUNT
069800             MOVE WKS-FE-FILENAME(IDX-FE2) TO WKS-GRP-FILE(WKS-GRP-COUNT)
069900             MOVE 1 TO WKS-FE-GROUPED(IDX-FE2)
070000         END-IF
070100     END-IF.
070200 640-BUSCA-PARES-DEL-GRUPO-E. EXIT.
070300******************************************************************
070400*   636 - ORDENA ASCENDENTE LOS MENSAJES DEL ARCHIVO CANDIDATO     *
070500*         (IDX-FE2) - DUPLICA LA LOGICA DE 630 PORQUE IDX-FE NO    *
070600*         DEBE ALTERARSE, YA QUE ES EL INDICE DE CONTROL DEL       *
070700*         PERFORM VARYING QUE ENVOLVIO A ESTE PARRAFO              *
070800******************************************************************
070900 636-ORDENA-MENSAJES-ARCHIVO-2.
071000     IF WKS-FE-ERR-COUNT(IDX-FE2) > 1
071100         PERFORM 637-PASADA-DE-ORDEN-2 THRU 637-PASADA-DE-ORDEN-2-E
071200             VARYING WKS-I FROM 1 BY 1
071300                 UNTIL WKS-I > WKS-FE-ERR-COUNT(IDX-FE2) - 1
071400     END-IF.
071500 636-ORDENA-MENSAJES-ARCHIVO-2-E. EXIT.
071600 637-PASADA-DE-ORDEN-2.
071700     PERFORM 638-COMPARA-Y-CAMBIA-2 THRU 638-COMPARA-Y-CAMBIA-2-E
071800         VARYING WKS-J FROM 1 BY 1
071900             UNTIL WKS-J > WKS-FE-ERR-COUNT(IDX-FE2) - WKS-I.
072000 637-PASADA-DE-ORDEN-2-E. EXIT.
072100 638-COMPARA-Y-CAMBIA-2.
072200     IF WKS-FE-ERR-MSG(IDX-FE2, WKS-J) >
072300             WKS-FE-ERR-MSG(IDX-FE2, WKS-J + 1)
072400         MOVE WKS-FE-ERR-MSG(IDX-FE2, WKS-J)     TO WKS-ROW-MESSAGE
072500         MOVE WKS-FE-ERR-MSG(IDX-FE2, WKS-J + 1) TO
072600             WKS-FE-ERR-MSG(IDX-FE2, WKS-J)
072700         MOVE WKS-ROW-MESSAGE TO WKS-FE-ERR-MSG(IDX-FE2, WKS-J + 1)
072800     END-IF.
072900 638-COMPARA-Y-CAMBIA-2-E. EXIT.
073000 642-COMPARA-CONJUNTO-MENSAJES.
073100     IF WKS-FE-ERR-COUNT(IDX-FE2) = WKS-FE-ERR-COUNT(IDX-FE)
073200         MOVE 1 TO WKS-SAME-FLAG
073300         PERFORM 644-COMPARA-UN-MENSAJE THRU 644-COMPARA-UN-MENSAJE-E
073400             VARYING WKS-K FROM 1 BY 1
073500                 UNTIL WKS-K > WKS-FE-ERR-COUNT(IDX-FE)
073600                     OR NOT MENSAJES-IGUALES
073700     END-IF.
073800 642-COMPARA-CONJUNTO-MENSAJES-E. EXIT.
073900 644-COMPARA-UN-MENSAJE.
074000     IF WKS-FE-ERR-MSG(IDX-FE2, WKS-K) NOT = WKS-FE-ERR-MSG(IDX-FE, WKS-K)
074100         MOVE ZERO TO WKS-SAME-FLAG
074200     END-IF.
074300 644-COMPARA-UN-MENSAJE-E. EXIT.
074400******************************************************************
074500*  650 - ORDENA LOS NOMBRES DEL GRUPO Y LOS ESCRIBE CON SUS         *
074600*        MENSAJES EN EL REPORTE DE CORREO                          *
074700******************************************************************
074800 650-ESCRIBE-UN-GRUPO.
074900     PERFORM 652-ESCRIBE-MENSAJES-DEL-GRUPO
075000         THRU 652-ESCRIBE-MENSAJES-DEL-GRUPO-E
075100         VARYING WKS-K FROM 1 BY 1
075200             UNTIL WKS-K > WKS-FE-ERR-COUNT(IDX-FE)
075300     IF WKS-GRP-COUNT > 1
075400         PERFORM 654-ORDENA-UN-PAR-DE-NOMBRES
075500             THRU 654-ORDENA-UN-PAR-DE-NOMBRES-E
075600             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-GRP-COUNT - 1
075700     END-IF
075800     PERFORM 656-ESCRIBE-UN-NOMBRE THRU 656-ESCRIBE-UN-NOMBRE-E
075900         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-GRP-COUNT.
076000 650-ESCRIBE-UN-GRUPO-E. EXIT.
076100 652-ESCRIBE-MENSAJES-DEL-GRUPO.
076200     MOVE WKS-FE-ERR-MSG(IDX-FE, WKS-K) TO RGM1-MESSAGE-LINE
076300     WRITE EML-FD-RECORD FROM RGM1-MESSAGE-LINE.
076400 652-ESCRIBE-MENSAJES-DEL-GRUPO-E. EXIT.
076500 654-ORDENA-UN-PAR-DE-NOMBRES.
076600     PERFORM 658-PASADA-DE-ORDEN-NOMBRES
076700         THRU 658-PASADA-DE-ORDEN-NOMBRES-E
076800         VARYING WKS-J FROM 1 BY 1
076900             UNTIL WKS-J > WKS-GRP-COUNT - WKS-I.
077000 654-ORDENA-UN-PAR-DE-NOMBRES-E. EXIT.
077100 658-PASADA-DE-ORDEN-NOMBRES.
077200     IF WKS-GRP-FILE(WKS-J) > WKS-GRP-FILE(WKS-J + 1)
077300         MOVE WKS-GRP-FILE(WKS-J)     TO WKS-ROW-FILENAME
077400         MOVE WKS-GRP-FILE(WKS-J + 1) TO WKS-GRP-FILE(WKS-J)
077500         MOVE WKS-ROW-FILENAME        TO WKS-GRP-FILE(WKS-J + 1)
077600     END-IF.
077700 658-PASADA-DE-ORDEN-NOMBRES-E. EXIT.
077800 656-ESCRIBE-UN-NOMBRE.
077900     MOVE WKS-GRP-FILE(WKS-I) TO RGM1-FILENAME-LINE
078000     WRITE EML-FD-RECORD FROM RGM1-FILENAME-LINE.
078100 656-ESCRIBE-UN-NOMBRE-E. EXIT.
078200******************************************************************
078300*          900 - DESPLIEGA EL RESUMEN DEL AGREGADOR EN CONSOLA     *
078400******************************************************************
078500 900-ESTADISTICAS.
078600     DISPLAY '*****************************************' UPON CONSOLE
078700     DISPLAY '* RGIN1R01 - RESUMEN DE ESTADISTICAS    *' UPON CONSOLE
078800     DISPLAY '*****************************************' UPON CONSOLE
078900     DISPLAY 'AGENCIAS REPORTADAS : ' WKS-AC-COUNT UPON CONSOLE
079000     DISPLAY 'ARCHIVOS RASTREADOS : ' WKS-FE-COUNT UPON CONSOLE
079100     PERFORM 910-SUMA-TOTALES THRU 910-SUMA-TOTALES-E
079200         VARYING IDX-AC FROM 1 BY 1 UNTIL IDX-AC > WKS-AC-COUNT
079300     MOVE WKS-TOT-PASSED TO WKS-MASCARA
079400     DISPLAY 'TOTAL PASADOS       : ' WKS-MASCARA UPON CONSOLE
079500     MOVE WKS-TOT-REPAIRED TO WKS-MASCARA
079600     DISPLAY 'TOTAL REPARADOS     : ' WKS-MASCARA UPON CONSOLE
079700     MOVE WKS-TOT-FAILED TO WKS-MASCARA
079800     DISPLAY 'TOTAL FALLIDOS      : ' WKS-MASCARA UPON CONSOLE.
079900 900-ESTADISTICAS-E. EXIT.
080000 910-SUMA-TOTALES.
080100     ADD WKS-AC-PASSED(IDX-AC)   TO WKS-TOT-PASSED
080200     ADD WKS-AC-REPAIRED(IDX-AC) TO WKS-TOT-REPAIRED
080300     ADD WKS-AC-FAILED(IDX-AC)   TO WKS-TOT-FAILED.
080400 910-SUMA-TOTALES-E. EXIT.
080500******************************************************************
080600*                950 - CIERRA TODOS LOS ARCHIVOS                   *
080700******************************************************************
080800 950-CIERRA-ARCHIVOS.
080900     CLOSE OPRHST
081000     CLOSE EMLRPT.
081100 950-CIERRA-ARCHIVOS-E. EXIT.
081200******************************************************************
081300*   999 - ERROR FATAL DE ARCHIVO - LLAMA AL RUTINA DE DIAGNOSTICO  *
081400*          COMUN DEL TALLER Y ABORTA LA CORRIDA                   *
081500******************************************************************
081600 999-ERROR-FATAL.
081700     MOVE 'CUADRRG1' TO PROGRAMA
081800     EVALUATE ARCHIVO
081900         WHEN 'OPRHST'
082000             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
082100                  LLAVE, FS-OPRPT, FSE-OPRPT
082200         WHEN 'EMLRPT'
082300             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
082400                  LLAVE, FS-EMLRPT, FSE-EMLRPT
082500         WHEN OTHER
082600             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
082700                  LLAVE, FS-OPRPT, FSE-OPRPT
082800     END-EVALUATE
082900     MOVE 91 TO RETURN-CODE
083000     CLOSE OPRHST
083100     CLOSE EMLRPT
083200     STOP RUN.
083300 999-ERROR-FATAL-E. EXIT.
