000100******************************************************************
000200* FECHA       : 04/03/1987                                       *
000300* PROGRAMADOR : W. HASKINS                                       *
000400* APLICACION  : REGISTRO CIENTIFICO DE INGRESOS (RGIN)           *
000500* PROGRAMA    : RGRUN01                                          *
000600* TIPO        : COPY (LAYOUT DE ARCHIVO Y ORDENAMIENTO)          *
000700* DESCRIPCION : LAYOUT DEL REPORTE DE CORRIDA (RUNRPT), REGLON   *
000800*             : DE ENCABEZADO DE AGENCIA, RENGLON DE RESULTADO   *
000900*             : PASS/FAIL Y EL RENGLON DE TRABAJO DEL SORTWK     *
001000*             : USADO PARA DEJAR LAS AGENCIAS EN ORDEN           *
001100*             : ASCENDENTE CON UNKNOWN AL FINAL.                 *
001200* ARCHIVOS    : RUNRPT (LINE SEQUENTIAL, TEXTO, SE REESCRIBE     *
001300*             : COMPLETO EN CADA FLUSH)                          *
001400* ACCION (ES) : COPY                                             *
001500* INSTALADO   : 04/03/1987                                       *
001600* BPM/RATIONAL: 100118                                           *
001700******************************************************************
001800*------------------------------------------------------------*
001900*                 CHANGE LOG - RGRUN01                       *
002000*------------------------------------------------------------*
002100* 870304 WH  100118  ORIGINAL LAYOUT                          *
002200* 880615 DJR 100344  RENGLON DE ORDENAMIENTO SORTWK AGREGADO  *
002300* 890130 DJR 100410  BANDERA UNKNOWN-LAST EN LA LLAVE DE SORT *
002400* 990108 DJR 101205  Y2K SWEEP - NO DATE FIELDS, NO CHANGE     *
002500*------------------------------------------------------------*
002600******************************************************************
002700*                RENGLON CRUDO DE SALIDA (RUNRPT)                 *
002800******************************************************************
002900 01  RGR1-RUN-LINE.
003000     02  RGR1-LINE-TEXT             PIC X(126).
003100     02  FILLER                     PIC X(08) VALUE SPACES.
003200******************************************************************
003300*               RENGLON DE ENCABEZADO DE AGENCIA                  *
003400******************************************************************
003500 01  RGR1-AGENCY-LINE.
003600     02  RGR1-AG-NAME               PIC X(20).
003700     02  FILLER                     PIC X(114) VALUE SPACES.
003800******************************************************************
003900*               RENGLON DE RESULTADO PASS/FAIL                    *
004000******************************************************************
004100 01  RGR1-RESULT-LINE.
004200     02  RGR1-RS-LITERAL            PIC X(06).
004300         88  RGR1-RS-IS-PASS                VALUE 'Pass: '.
004400         88  RGR1-RS-IS-FAIL                 VALUE 'Fail: '.
004500     02  RGR1-RS-PATH               PIC X(120).
004550     02  FILLER                     PIC X(01) VALUE SPACE.
004600******************************************************************
004700*                   RENGLON EN BLANCO (SEPARADOR)                 *
004800******************************************************************
004900 01  RGR1-BLANK-LINE                VALUE SPACES.
004910     02  RGR1-BL-TEXT               PIC X(125).
004920     02  FILLER                     PIC X(01).
005000******************************************************************
005100*   RENGLON DE TRABAJO DEL SORT (ORDEN AGENCIA, UNKNOWN AL FINAL) *
005200******************************************************************
005300 01  RGR1-SORT-REC.
005400     02  RGR1-SK-UNKNOWN-FLAG       PIC X(01).
005500         88  RGR1-SK-IS-UNKNOWN             VALUE '9'.
005600         88  RGR1-SK-IS-KNOWN               VALUE '0'.
005700     02  RGR1-SK-AGENCY             PIC X(20).
005800     02  RGR1-SK-SEQUENCE           PIC 9(05) COMP.
005900     02  RGR1-SK-STATUS             PIC X(01).
006000     02  RGR1-SK-PATH               PIC X(119).
006050     02  FILLER                     PIC X(01).
