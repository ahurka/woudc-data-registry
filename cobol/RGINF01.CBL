000100******************************************************************
000200* FECHA       : 04/03/1987                                       *
000300* PROGRAMADOR : W. HASKINS                                       *
000400* APLICACION  : REGISTRO CIENTIFICO DE INGRESOS (RGIN)           *
000500* PROGRAMA    : RGINF01                                          *
000600* TIPO        : COPY (LAYOUT DE ARCHIVO)                         *
000700* DESCRIPCION : LAYOUT DEL ARCHIVO MANEJADOR (INFILE) QUE TRAE,  *
000800*             : POR CADA ARCHIVO DE INGRESO PROCESADO, UN        *
000900*             : RENGLON DE ENCABEZADO CON LOS METADATOS DEL      *
001000*             : ARCHIVO, UNO O MAS RENGLONES DE HALLAZGO         *
001100*             : (ADVERTENCIA/ERROR) Y UN RENGLON FINAL QUE       *
001200*             : CIERRA EL LOTE DE ESE ARCHIVO.  EL TIPO DE       *
001300*             : RENGLON SE DISTINGUE POR RGI1-RECORD-TYPE.       *
001400* ARCHIVOS    : INFILE (LINE SEQUENTIAL, ANCHO FIJO)             *
001500* ACCION (ES) : COPY                                             *
001600* INSTALADO   : 04/03/1987                                       *
001700* BPM/RATIONAL: 100116                                           *
001800******************************************************************
001900*------------------------------------------------------------*
002000*                 CHANGE LOG - RGINF01                       *
002100*------------------------------------------------------------*
002200* 870304 WH  100116  ORIGINAL LAYOUT, HEADER RECORD ONLY      *
002300* 870920 WH  100202  ADDED MESSAGE RECORD FOR ADD_MESSAGE     *
002400* 880615 DJR 100342  ADDED FILE-COMPLETE TRAILER RECORD       *
002500* 910722 EPR 100589  SUBSTITUTION VALUES FOR TEMPLATE FILL    *
002600* 990108 DJR 101203  Y2K SWEEP - NO DATE FIELDS, NO CHANGE     *
002610* 060212 JLM 101464  REST-OF-RECORD ERA DE 288, DEJABA A        *
002620*                     OUTGOING-PATH Y URN DE HEADER-VIEW FUERA  *
002630*                     DEL RENGLON FISICO - SE AMPLIA A 389 Y SE *
002640*                     AJUSTAN LOS FILLER DE LAS TRES VISTAS     *
002650*                     PARA QUE TODAS SUMEN 391 (REQ 06-0041)    *
002700*------------------------------------------------------------*
002800******************************************************************
002900*                RENGLON GENERICO (VISTA COMUN)                   *
003000******************************************************************
003100 01  RGI1-DRIVING-REC.
003200     02  RGI1-RECORD-TYPE           PIC X(01).
003300         88  RGI1-IS-HEADER                 VALUE 'H'.
003400         88  RGI1-IS-MESSAGE                 VALUE 'M'.
003500         88  RGI1-IS-TRAILER                 VALUE 'F'.
003600     02  RGI1-REST-OF-RECORD        PIC X(389).
003650     02  FILLER                     PIC X(01).
003700******************************************************************
003800*   VISTA "H" - METADATOS DEL ARCHIVO DE INGRESO (NUEVO ARCHIVO)  *
003900******************************************************************
004000 01  RGI1-HEADER-VIEW REDEFINES RGI1-DRIVING-REC.
004100     02  RGI1-H-RECORD-TYPE         PIC X(01).
004200     02  RGI1-STATION-TYPE          PIC X(10).
004300     02  RGI1-STATION-ID            PIC X(10).
004400     02  RGI1-DATASET               PIC X(20).
004500     02  RGI1-DATA-LEVEL            PIC X(05).
004600     02  RGI1-DATA-FORM             PIC X(05).
004700     02  RGI1-AGENCY                PIC X(20).
004800     02  RGI1-INCOMING-PATH         PIC X(120).
004900     02  RGI1-OUTGOING-PATH         PIC X(120).
005000     02  RGI1-URN                   PIC X(60).
005100     02  FILLER                     PIC X(20) VALUE SPACES.
005200******************************************************************
005300*   VISTA "M" - HALLAZGO (LLAMADA AL REGISTRADOR DE MENSAJES)     *
005400******************************************************************
005500 01  RGI1-MESSAGE-VIEW REDEFINES RGI1-DRIVING-REC.
005600     02  RGI1-M-RECORD-TYPE         PIC X(01).
005700     02  RGI1-LINE-NUMBER-N         PIC 9(05).
005800     02  RGI1-ERROR-CODE            PIC 9(04).
005900     02  RGI1-SUB-VALUES.
006000         03  RGI1-SUB-VALUE OCCURS 3 TIMES
006100                            PIC X(60).
006200     02  FILLER                     PIC X(201) VALUE SPACES.
006300******************************************************************
006400*   VISTA "F" - FIN DE LOTE PARA EL ARCHIVO ACTUAL                *
006500******************************************************************
006600 01  RGI1-TRAILER-VIEW REDEFINES RGI1-DRIVING-REC.
006700     02  RGI1-F-RECORD-TYPE         PIC X(01).
006800     02  FILLER                     PIC X(390) VALUE SPACES.
