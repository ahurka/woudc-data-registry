000100******************************************************************
000200* FECHA       : 04/03/1987                                       *
000300* PROGRAMADOR : W. HASKINS                                       *
000400* APLICACION  : REGISTRO CIENTIFICO DE INGRESOS (RGIN)           *
000500* PROGRAMA    : RGOPR01                                          *
000600* TIPO        : COPY (LAYOUT DE ARCHIVO)                         *
000700* DESCRIPCION : LAYOUT DEL REPORTE DE OPERADOR (OPRPT), UN       *
000800*             : RENGLON CSV POR MENSAJE LEVANTADO CONTRA UN      *
000900*             : ARCHIVO DE INGRESO.  SE USA TANTO PARA ESCRIBIR  *
001000*             : (RGIN1C02) COMO PARA RELEER AL FINAL DE LA       *
001100*             : CORRIDA (RGIN1R01).                              *
001200* ARCHIVOS    : OPRPT (LINE SEQUENTIAL, CSV, ENCABEZADO PRIMERO) *
001300* ACCION (ES) : COPY                                             *
001400* INSTALADO   : 04/03/1987                                       *
001500* BPM/RATIONAL: 100117                                           *
001600******************************************************************
001700*------------------------------------------------------------*
001800*                 CHANGE LOG - RGOPR01                       *
001900*------------------------------------------------------------*
002000* 870304 WH  100117  ORIGINAL 15 COLUMN LAYOUT                *
002100* 880615 DJR 100343  AREA DE ARMADO DE RENGLON CSV AGREGADA   *
002200* 930511 EPR 100703  AREA DE RELECTURA PARA RGIN1R01          *
002300* 960204 DJR 100956  COMAS EN MENSAJE ESCAPADAS COMO \,       *
002400* 990108 DJR 101204  Y2K SWEEP - NO DATE FIELDS, NO CHANGE     *
002410* 060119 JLM 101462  ERROR-CODE Y LINE-NUMBER YA NO SON        *
002420*                     CAMPOS NUMERICOS ZONIFICADOS - QUEDAN    *
002430*                     ALFANUMERICOS PARA QUE RGIN1C02 LOS      *
002440*                     ESCRIBA SIN CEROS A LA IZQUIERDA (REQ    *
002450*                     06-0034)                                *
002500*------------------------------------------------------------*
002600******************************************************************
002700*          RENGLON CRUDO DEL REPORTE DE OPERADOR (CSV)            *
002800******************************************************************
002900 01  RGO1-OPERATOR-LINE.
003000     02  RGO1-LINE-TEXT             PIC X(640).
003100     02  FILLER                     PIC X(08) VALUE SPACES.
003200******************************************************************
003300*     AREA DE ARMADO DEL RENGLON AL ESCRIBIR (RGIN1C02)           *
003400******************************************************************
003500 01  RGO1-CSV-BUILD-AREA.
003600     02  RGO1-B-STATUS              PIC X(01).
003700     02  FILLER                     PIC X(01) VALUE ','.
003800     02  RGO1-B-ERROR-TYPE          PIC X(07).
003900     02  FILLER                     PIC X(01) VALUE ','.
004000     02  RGO1-B-ERROR-CODE          PIC X(04).
004100     02  FILLER                     PIC X(01) VALUE ','.
004200     02  RGO1-B-LINE-NUMBER         PIC X(05).
004300     02  FILLER                     PIC X(01) VALUE ','.
004400     02  RGO1-B-MESSAGE             PIC X(140).
004500     02  FILLER                     PIC X(01) VALUE ','.
004600     02  RGO1-B-DATASET             PIC X(20).
004700     02  FILLER                     PIC X(01) VALUE ','.
004800     02  RGO1-B-DATA-LEVEL          PIC X(05).
004900     02  FILLER                     PIC X(01) VALUE ','.
005000     02  RGO1-B-DATA-FORM           PIC X(05).
005100     02  FILLER                     PIC X(01) VALUE ','.
005200     02  RGO1-B-AGENCY              PIC X(20).
005300     02  FILLER                     PIC X(01) VALUE ','.
005400     02  RGO1-B-STATION-TYPE        PIC X(10).
005500     02  FILLER                     PIC X(01) VALUE ','.
005600     02  RGO1-B-STATION-ID          PIC X(10).
005700     02  FILLER                     PIC X(01) VALUE ','.
005800     02  RGO1-B-FILENAME            PIC X(60).
005900     02  FILLER                     PIC X(01) VALUE ','.
006000     02  RGO1-B-INCOMING-PATH       PIC X(120).
006100     02  FILLER                     PIC X(01) VALUE ','.
006200     02  RGO1-B-OUTGOING-PATH       PIC X(120).
006300     02  FILLER                     PIC X(01) VALUE ','.
006400     02  RGO1-B-URN                 PIC X(60).
006500******************************************************************
006600*     AREA DE DETALLE DESGLOSADO AL RELEER (RGIN1R01)             *
006700******************************************************************
006800 01  RGO1-DETAIL-REC.
006900     02  RGO1-D-STATUS              PIC X(01).
007000         88  RGO1-D-PASSED                  VALUE 'P'.
007100         88  RGO1-D-FAILED                  VALUE 'F'.
007200     02  RGO1-D-ERROR-TYPE          PIC X(07).
007300     02  RGO1-D-ERROR-CODE          PIC X(04).
007400     02  RGO1-D-LINE-NUMBER         PIC X(05).
007500     02  RGO1-D-MESSAGE             PIC X(140).
007600     02  RGO1-D-DATASET             PIC X(20).
007700     02  RGO1-D-DATA-LEVEL          PIC X(05).
007800     02  RGO1-D-DATA-FORM           PIC X(05).
007900     02  RGO1-D-AGENCY              PIC X(20).
008000     02  RGO1-D-STATION-TYPE        PIC X(10).
008100     02  RGO1-D-STATION-ID          PIC X(10).
008200     02  RGO1-D-FILENAME            PIC X(60).
008300     02  RGO1-D-INCOMING-PATH       PIC X(120).
008400     02  RGO1-D-OUTGOING-PATH       PIC X(120).
008500     02  RGO1-D-URN                 PIC X(60).
008600     02  FILLER                     PIC X(20) VALUE SPACES.
008700******************************************************************
008800*            ENCABEZADO DE COLUMNAS DEL REPORTE                   *
008900******************************************************************
009000 01  RGO1-HEADER-LINE.
009100     02  RGO1-H-COL01  PIC X(18) VALUE 'PROCESSING-STATUS,'.
009200     02  RGO1-H-COL02  PIC X(11) VALUE 'ERROR-TYPE,'.
009300     02  RGO1-H-COL03  PIC X(11) VALUE 'ERROR-CODE,'.
009400     02  RGO1-H-COL04  PIC X(12) VALUE 'LINE-NUMBER,'.
009500     02  RGO1-H-COL05  PIC X(08) VALUE 'MESSAGE,'.
009600     02  RGO1-H-COL06  PIC X(08) VALUE 'DATASET,'.
009700     02  RGO1-H-COL07  PIC X(11) VALUE 'DATA-LEVEL,'.
009800     02  RGO1-H-COL08  PIC X(10) VALUE 'DATA-FORM,'.
009900     02  RGO1-H-COL09  PIC X(07) VALUE 'AGENCY,'.
010000     02  RGO1-H-COL10  PIC X(13) VALUE 'STATION-TYPE,'.
010100     02  RGO1-H-COL11  PIC X(11) VALUE 'STATION-ID,'.
010200     02  RGO1-H-COL12  PIC X(09) VALUE 'FILENAME,'.
010300     02  RGO1-H-COL13  PIC X(14) VALUE 'INCOMING-PATH,'.
010400     02  RGO1-H-COL14  PIC X(14) VALUE 'OUTGOING-PATH,'.
010500     02  RGO1-H-COL15  PIC X(03) VALUE 'URN'.
010600     02  FILLER        PIC X(07) VALUE SPACES.
